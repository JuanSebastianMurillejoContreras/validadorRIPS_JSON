000100*-----------------------------------------------------------------
000200*    RIPSPRO - LAYOUT DO REGISTRO DE PROCEDIMENTO
000300*    VARIOS REGISTROS POR USUARIO, CHAVEADOS POR NUM-FATURA E
000400*    CONSEC-USUARIO. MESMO ESQUELETO DA CONSULTA (RIPSCON), SEM
000500*    OS DIAGNOSTICOS RELACIONADOS NEM O TIPO-DIAG-PRINCIPAL.
000600*-----------------------------------------------------------------
000700* 1997-08-11 ALR  CR-0801  LAYOUT INICIAL DO PROCEDIMENTO RIPS.     CR0801
000800* 1998-05-06 ALR  CR-0861  GRUPO FEC-INICIO-R P/ ISOLAR A DATA      CR0861
000900*                          DENTRO DA DATA-HORA DE ATENDIMENTO.
001000*-----------------------------------------------------------------
001100 01  REG-PROCEDIMENTO.
001200     03  NUM-FATURA              PIC X(20).
001300     03  CONSEC-USUARIO          PIC 9(04).
001400     03  CONSECUTIVO             PIC 9(04).
001500     03  COD-PRESTADOR           PIC X(12).
001600     03  FECHA-INICIO-ATENCION   PIC X(16).
001700     03  FEC-INICIO-R REDEFINES FECHA-INICIO-ATENCION.
001800         05  FIA-DATA            PIC X(10).
001900         05  FIA-SEP             PIC X(01).
002000         05  FIA-HORA            PIC X(05).
002100     03  FEC-INICIO-N REDEFINES FECHA-INICIO-ATENCION.
002200         05  FIA-ANO             PIC 9(04).
002300         05  FILLER              PIC X(01).
002400         05  FIA-MES             PIC 9(02).
002500         05  FILLER              PIC X(01).
002600         05  FIA-DIA             PIC 9(02).
002700         05  FILLER              PIC X(06).
002800     03  NUM-AUTORIZACION        PIC X(20).
002900     03  COD-PROCEDIMIENTO       PIC X(08).
003000     03  MODALIDAD-GRUPO-SERV    PIC X(02).
003100     03  GRUPO-SERVICIOS         PIC X(02).
003200     03  COD-SERVICIO            PIC 9(04).
003300     03  FINALIDAD-TEC-SALUD     PIC X(02).
003400     03  VIA-INGRESO-SERV-SALUD  PIC X(02).
003500     03  COD-DIAG-PRINCIPAL      PIC X(04).
003600     03  TIPO-DOC-IDENT          PIC X(02).
003700     03  NUM-DOC-IDENT           PIC X(20).
003800     03  VR-SERVICIO             PIC S9(09)V99.
003900     03  CONCEPTO-RECAUDO        PIC X(02).
004000     03  VALOR-PAGO-MODERADOR    PIC S9(09)V99.
004100     03  FILLER                  PIC X(54).
