000100*-----------------------------------------------------------------
000200*    RIPSCON - LAYOUT DO REGISTRO DE CONSULTA (SERVICO AMBULATORIO)
000300*    VARIOS REGISTROS POR USUARIO, CHAVEADOS POR NUM-FATURA E
000400*    CONSEC-USUARIO.
000500*-----------------------------------------------------------------
000600* 1997-08-04 ALR  CR-0801  LAYOUT INICIAL DA CONSULTA RIPS.         CR0801
000700* 1998-02-17 ALR  CR-0833  GRUPO TB-DIAGNOSTICOS P/ REGRA DE        CR0833
000800*                          DIAGNOSTICO PRINCIPAL X RELACIONADO.
000900* 1998-05-06 ALR  CR-0861  GRUPO FEC-INICIO-R P/ ISOLAR A DATA      CR0861
001000*                          DENTRO DA DATA-HORA DE ATENDIMENTO.
001100*-----------------------------------------------------------------
001200 01  REG-CONSULTA.
001300     03  NUM-FATURA              PIC X(20).
001400     03  CONSEC-USUARIO          PIC 9(04).
001500     03  CONSECUTIVO             PIC 9(04).
001600     03  COD-PRESTADOR           PIC X(12).
001700     03  FECHA-INICIO-ATENCION   PIC X(16).
001800     03  FEC-INICIO-R REDEFINES FECHA-INICIO-ATENCION.
001900         05  FIA-DATA            PIC X(10).
002000         05  FIA-SEP             PIC X(01).
002100         05  FIA-HORA            PIC X(05).
002200     03  FEC-INICIO-N REDEFINES FECHA-INICIO-ATENCION.
002300         05  FIA-ANO             PIC 9(04).
002400         05  FILLER              PIC X(01).
002500         05  FIA-MES             PIC 9(02).
002600         05  FILLER              PIC X(01).
002700         05  FIA-DIA             PIC 9(02).
002800         05  FILLER              PIC X(06).
002900     03  NUM-AUTORIZACION        PIC X(20).
003000     03  COD-CONSULTA            PIC X(08).
003100     03  MODALIDAD-GRUPO-SERV    PIC X(02).
003200     03  GRUPO-SERVICIOS         PIC X(02).
003300     03  COD-SERVICIO            PIC 9(04).
003400     03  FINALIDAD-TEC-SALUD     PIC X(02).
003500     03  CAUSA-MOTIVO-ATENCION   PIC X(02).
003600     03  DIAGNOSTICOS-CONSULTA.
003700         05  COD-DIAG-PRINCIPAL     PIC X(04).
003800         05  COD-DIAG-RELACIONADO1  PIC X(04).
003900         05  COD-DIAG-RELACIONADO2  PIC X(04).
004000     03  TB-DIAGNOSTICOS REDEFINES DIAGNOSTICOS-CONSULTA.
004100         05  TB-DIAG             PIC X(04) OCCURS 3 TIMES.
004200     03  TIPO-DIAG-PRINCIPAL     PIC X(02).
004300     03  TIPO-DOC-IDENT          PIC X(02).
004400     03  NUM-DOC-IDENT           PIC X(20).
004500     03  VR-SERVICIO             PIC S9(09)V99.
004600     03  CONCEPTO-RECAUDO        PIC X(02).
004700     03  VALOR-PAGO-MODERADOR    PIC S9(09)V99.
004800     03  FILLER                  PIC X(44).
