000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMP020.
000300 AUTHOR. ANTONIO LUIZ REIS.
000400 INSTALLATION. FATEC ZONA LESTE - NUCLEO DE PROCESSAMENTO.
000500 DATE-WRITTEN. 08/04/1997.
000600 DATE-COMPILED. 08/04/1997.
000700 SECURITY. USO RESTRITO AO SETOR DE FATURAMENTO EM SAUDE.
000800*----------------------------------------------------------------
000900*    SMP020 - RIPSVAL - VALIDACAO DE FATURA RIPS, PERFIL PYP/
001000*    GERAL. LE UMA FATURA, SEUS USUARIOS E OS SERVICOS (CONSULTAS
001100*    E PROCEDIMENTOS) DE CADA USUARIO, TODOS EM ARQUIVOS SEQUEN-
001200*    CIAIS SEPARADOS, CASADOS POR NUM-FATURA E CONSEC-USUARIO,
001300*    E GRAVA UM RELATORIO DE ERROS POR FATURA.
001400*----------------------------------------------------------------
001500*    HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------
001700* 1997-08-04 ALR  CR-0801  VERSAO INICIAL. ADAPTADO DO SMP006       CR0801
001800*                          (CADASTRO DE CONSULTAS) P/ LEITURA
001900*                          CASADA DE 4 ARQUIVOS SEQUENCIAIS.
002000* 1997-08-11 ALR  CR-0801  INCLUIDA REGRA DE DUPLICIDADE DE         CR0801
002100*                          SERVICO POR USUARIO (TABELAS TB-CHAVE).
002200* 1997-08-19 ALR  CR-0805  INCLUIDA REGRA DE TIPO DE DOCUMENTO X    CR0805
002300*                          IDADE, COM CALCULO DE DIAS DE VIDA
002400*                          POR NUMERO DE DIA JULIANO.
002500* 1997-09-02 ALR  CR-0820  INCLUIDAS REGRAS DE DIAGNOSTICO X        CR0820
002600*                          FINALIDADE (PLANIF. FAMILIAR/PRENATAL).
002700* 1998-06-15 ALR  CR-0870  INCLUIDA REGRA DE DIAGNOSTICO PRINCI-    CR0870
002800*                          PAL X RELACIONADO (SO CONSULTA).
002900* 1998-11-23 ALR  CR-0902  NOME DO RELATORIO PASSOU A SER MONTADO   CR0902
003000*                          COM O NUMERO DA FATURA; SIN_NUMFACT
003100*                          QUANDO A FATURA VEM SEM NUMERO.
003200* 1999-02-10 CBS  CR-0918  CORRIGIDA CONTAGEM DE DIAS DE VIDA       CR0918
003300*                          QUANDO DATA DE NASCIMENTO E DE ATEN-
003400*                          DIMENTO CAEM NO MESMO ANO BISSEXTO.
003500* 1999-11-30 ALR  CR-0955  AJUSTE Y2K - ROTINA DE DIA JULIANO       CR0955
003600*                          REVISTA P/ TRABALHAR COM ANO CHEIO
003700*                          DE 4 DIGITOS EM TODAS AS COMPARACOES.
003800* 2000-03-14 CBS  CR-0961  RETIRADA A REGRA "DECIMAL-POINT IS       CR0961
003900*                          COMMA" - RELATORIO E TEXTO PLANO, SEM
004000*                          VALOR MONETARIO EDITADO.
004100* 2001-07-02 EFN  CR-1004  TABELA DE DUPLICIDADE AMPLIADA DE 100    CR1004
004200*                          PARA 200 POSICOES (FATURA COM MUITOS
004300*                          SERVICOS POR USUARIO VINHA TRANSBOR-
004400*                          DANDO A TABELA).
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGITO-VALIDO IS "0" THRU "9".
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT FATURA ASSIGN TO DISK
005400                  ORGANIZATION IS LINE SEQUENTIAL
005500                  ACCESS MODE IS SEQUENTIAL
005600                  FILE STATUS IS ST-FATURA.
005700     SELECT USUARIO ASSIGN TO DISK
005800                  ORGANIZATION IS LINE SEQUENTIAL
005900                  ACCESS MODE IS SEQUENTIAL
006000                  FILE STATUS IS ST-USUARIO.
006100     SELECT CONSULTA ASSIGN TO DISK
006200                  ORGANIZATION IS LINE SEQUENTIAL
006300                  ACCESS MODE IS SEQUENTIAL
006400                  FILE STATUS IS ST-CONSUL.
006500     SELECT PROCEDIM ASSIGN TO DISK
006600                  ORGANIZATION IS LINE SEQUENTIAL
006700                  ACCESS MODE IS SEQUENTIAL
006800                  FILE STATUS IS ST-PROCED.
006900     SELECT REL-ERROS ASSIGN TO WS-NOME-ARQ-ERRO
007000                  ORGANIZATION IS LINE SEQUENTIAL
007100                  ACCESS MODE IS SEQUENTIAL
007200                  FILE STATUS IS ST-RELERR.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  FATURA
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "FATURA.TXT".
007800     COPY RIPSFAT.
007900 FD  USUARIO
008000     LABEL RECORD IS STANDARD
008100     VALUE OF FILE-ID IS "USUARIO.TXT".
008200     COPY RIPSUSU.
008300 FD  CONSULTA
008400     LABEL RECORD IS STANDARD
008500     VALUE OF FILE-ID IS "CONSULTA.TXT".
008600     COPY RIPSCON.
008700 FD  PROCEDIM
008800     LABEL RECORD IS STANDARD
008900     VALUE OF FILE-ID IS "PROCEDIM.TXT".
009000     COPY RIPSPRO.
009100 FD  REL-ERROS
009200     LABEL RECORD IS STANDARD.
009300 01  REG-ERRO                       PIC X(200).
009400*
009500 WORKING-STORAGE SECTION.
009600     COPY RIPSTAB.
009700*
009800 01  WS-STATUS-ARQUIVOS.
009900     03  ST-FATURA               PIC X(02) VALUE "00".
010000     03  ST-USUARIO              PIC X(02) VALUE "00".
010100     03  ST-CONSUL               PIC X(02) VALUE "00".
010200     03  ST-PROCED               PIC X(02) VALUE "00".
010300     03  ST-RELERR               PIC X(02) VALUE "00".
010400     03  FILLER                  PIC X(10) VALUE SPACES.
010500*
010600 01  WS-FIM-ARQUIVOS.
010700     03  WS-FIM-FATURA           PIC X(01) VALUE "N".
010800         88  FIM-FATURA                     VALUE "S".
010900     03  WS-FIM-USUARIO          PIC X(01) VALUE "N".
011000         88  FIM-USUARIO                    VALUE "S".
011100     03  WS-FIM-CONSULTA         PIC X(01) VALUE "N".
011200         88  FIM-CONSULTA                   VALUE "S".
011300     03  WS-FIM-PROCEDIM         PIC X(01) VALUE "N".
011400         88  FIM-PROCEDIM                   VALUE "S".
011500     03  FILLER                  PIC X(04).
011600*
011700 01  WS-CONTADORES.
011800     03  WS-QTD-FATURAS          PIC 9(05) COMP.
011900     03  WS-IND                  PIC 9(03) COMP.
012000     03  WS-IND-DUP              PIC 9(03) COMP.
012100     03  FILLER                  PIC X(04).
012200*
012300 01  WS-CHAVES-USUARIO.
012400     03  WSU-CONSECUTIVO         PIC 9(04).
012500     03  WSU-CONSEC-ED           PIC ZZZ9.
012600     03  WSU-TIPO-DOC            PIC X(02).
012700     03  WSU-NUM-DOC             PIC X(20).
012800     03  WSU-CHAVE-DOC           PIC X(20).
012900     03  WSU-FEC-NASC-TXT        PIC X(10).
013000     03  WSU-TEM-SERVICO         PIC X(01).
013100         88  TEM-SERVICO                    VALUE "S".
013200         88  SEM-SERVICO                    VALUE "N".
013300     03  WSU-FEC-NASC-N REDEFINES WSU-FEC-NASC-TXT.
013400         05  WSU-NASC-ANO-N      PIC 9(04).
013500         05  FILLER              PIC X(01).
013600         05  WSU-NASC-MES-N      PIC 9(02).
013700         05  FILLER              PIC X(01).
013800         05  WSU-NASC-DIA-N      PIC 9(02).
013900*
014000 01  TB-CHAVE-CONSULTA-AREA.
014100     03  TB-CHAVE-CONSULTA       PIC X(44) OCCURS 200 TIMES.
014200 01  TB-CHAVE-CONSULTA-R REDEFINES TB-CHAVE-CONSULTA-AREA.
014300     03  TBC-CHAVE-CMP OCCURS 200 TIMES.
014400         05  TBC-DOC             PIC X(20).
014500         05  TBC-COD             PIC X(08).
014600         05  TBC-FIN             PIC X(02).
014700         05  TBC-DIAG            PIC X(04).
014800         05  TBC-DATA            PIC X(10).
014900 01  WS-QTD-DUP-CONSULTA         PIC 9(03) COMP VALUE ZERO.
015000*
015100 01  TB-CHAVE-PROCEDIM-AREA.
015200     03  TB-CHAVE-PROCEDIM       PIC X(44) OCCURS 200 TIMES.
015300 01  WS-QTD-DUP-PROCEDIM         PIC 9(03) COMP VALUE ZERO.
015400*
015500 01  WS-CHAVE-SERVICO.
015600     03  WS-CHV-DOC              PIC X(20).
015700     03  WS-CHV-COD              PIC X(08).
015800     03  WS-CHV-FIN              PIC X(02).
015900     03  WS-CHV-DIAG             PIC X(04).
016000     03  WS-CHV-DATA             PIC X(10).
016100     03  FILLER                  PIC X(06).
016200 01  WS-ACHOU-DUP                PIC X(01).
016300     88  ACHOU-DUP                           VALUE "S".
016400     88  NAO-ACHOU-DUP                       VALUE "N".
016500*
016600 01  WS-DADOS-SERVICO.
016700     03  WS-SRV-TIPO             PIC X(15).
016800     03  WS-SRV-COD              PIC X(08).
016900     03  WS-SRV-FINALIDAD        PIC X(02).
017000     03  WS-SRV-DATA-TXT         PIC X(10).
017100     03  WS-SRV-CONSECUTIVO      PIC 9(04).
017200     03  WS-SRV-CONSEC-ED        PIC ZZZ9.
017300     03  FILLER                  PIC X(04).
017400     03  WS-DIAG-PRINC           PIC X(04).
017500     03  WS-DIAG-REL1            PIC X(04).
017600     03  WS-DIAG-REL2            PIC X(04).
017700     03  WS-DIAG-TESTE           PIC X(04).
017800*
017900 01  WS-DATA-CAMPO               PIC X(10).
018000 01  WS-DATA-CAMPO-N REDEFINES WS-DATA-CAMPO.
018100     03  WS-DATA-ANO             PIC 9(04).
018200     03  FILLER                  PIC X(01).
018300     03  WS-DATA-MES             PIC 9(02).
018400     03  FILLER                  PIC X(01).
018500     03  WS-DATA-DIA             PIC 9(02).
018600 01  WS-DATA-VALIDA-SW           PIC X(01).
018700     88  DATA-CAMPO-VALIDA                  VALUE "S".
018800     88  DATA-CAMPO-INVALIDA                VALUE "N".
018900*
019000 01  WS-NASCTO-VALIDO            PIC X(01).
019100     88  NASCTO-VALIDO                      VALUE "S".
019200 01  WS-NASC-ANO                 PIC 9(04).
019300 01  WS-NASC-MES                 PIC 9(02).
019400 01  WS-NASC-DIA                 PIC 9(02).
019500*
019600 01  WS-ATEND-VALIDO             PIC X(01).
019700     88  ATEND-VALIDO                       VALUE "S".
019800 01  WS-ATEND-ANO                PIC 9(04).
019900 01  WS-ATEND-MES                PIC 9(02).
020000 01  WS-ATEND-DIA                PIC 9(02).
020100*
020200 01  WS-IDADE                    PIC 9(03) COMP.
020300 01  WS-IDADE-ED                 PIC ZZ9.
020400 01  WS-DIAS-VIDA                PIC 9(06) COMP.
020500 01  WS-DIAS-VIDA-ED             PIC ZZZZZ9.
020600*
020700 01  WS-JDN-CALC.
020800     03  WS-JDN-ANO              PIC S9(05) COMP.
020900     03  WS-JDN-MES              PIC S9(05) COMP.
021000     03  WS-JDN-DIA              PIC S9(05) COMP.
021100     03  WS-JDN-A                PIC S9(09) COMP.
021200     03  WS-JDN-T1               PIC S9(09) COMP.
021300     03  WS-JDN-T2               PIC S9(09) COMP.
021400     03  FILLER                  PIC X(04).
021500     03  WS-JDN-T3               PIC S9(09) COMP.
021600     03  WS-JDN-RESULT           PIC S9(09) COMP.
021700 01  WS-JDN-NASC                 PIC S9(09) COMP.
021800 01  WS-JDN-ATEND                PIC S9(09) COMP.
021900*
022000 01  WS-SUGESTAO                 PIC X(70) VALUE SPACES.
022100 01  WS-TIPO-ERRO                PIC X(24) VALUE SPACES.
022200 01  WS-DETALHE                  PIC X(50) VALUE SPACES.
022300 01  WS-ACHOU-TABELA             PIC X(01).
022400     88  ACHOU-TABELA                       VALUE "S".
022500     88  NAO-ACHOU-TABELA                    VALUE "N".
022600*
022700 01  WS-NOME-ARQ-ERRO            PIC X(48) VALUE SPACES.
022800 01  WS-NUM-FAT-EXB              PIC X(20) VALUE SPACES.
022900 01  WS-LINHA-ERRO               PIC X(200) VALUE SPACES.
023000 01  LINHA-SEPARADORA            PIC X(74) VALUE ALL "=".
023100*
023200 PROCEDURE DIVISION.
023300*----------------------------------------------------------------
023400 INICIO.
023500*----------------------------------------------------------------
023600     PERFORM R0-ABRIR-ARQUIVOS THRU R0-ABRIR-ARQUIVOS-FIM.
023700     PERFORM LER-FATURA THRU LER-FATURA-FIM.
023800     PERFORM LER-USUARIO THRU LER-USUARIO-FIM.
023900     PERFORM LER-CONSULTA THRU LER-CONSULTA-FIM.
024000     PERFORM LER-PROCEDIM THRU LER-PROCEDIM-FIM.
024100     PERFORM R2-PROCESSA-FATURAS THRU R2-PROCESSA-FATURAS-FIM
024200         UNTIL FIM-FATURA.
024300     DISPLAY "SMP020 - TOTAL DE FATURAS PROCESSADAS: "
024400              WS-QTD-FATURAS.
024500     PERFORM R9-FECHAR-ARQUIVOS THRU R9-FECHAR-ARQUIVOS-FIM.
024600     STOP RUN.
024700*----------------------------------------------------------------
024800 R0-ABRIR-ARQUIVOS.
024900*----------------------------------------------------------------
025000     OPEN INPUT FATURA.
025100     IF ST-FATURA NOT = "00"
025200         DISPLAY "**** ERRO NA ABERTURA DE FATURA - " ST-FATURA
025300         GO TO ROT-FIM.
025400     OPEN INPUT USUARIO.
025500     IF ST-USUARIO NOT = "00"
025600         DISPLAY "**** ERRO NA ABERTURA DE USUARIO - " ST-USUARIO
025700         GO TO ROT-FIM.
025800     OPEN INPUT CONSULTA.
025900     IF ST-CONSUL NOT = "00"
026000         DISPLAY "**** ERRO NA ABERTURA DE CONSULTA - " ST-CONSUL
026100         GO TO ROT-FIM.
026200     OPEN INPUT PROCEDIM.
026300     IF ST-PROCED NOT = "00"
026400         DISPLAY "**** ERRO NA ABERTURA DE PROCEDIM - " ST-PROCED
026500         GO TO ROT-FIM.
026600 R0-ABRIR-ARQUIVOS-FIM.
026700     EXIT.
026800*----------------------------------------------------------------
026900 ROT-FIM.
027000*----------------------------------------------------------------
027100     CLOSE FATURA USUARIO CONSULTA PROCEDIM.
027200     STOP RUN.
027300*----------------------------------------------------------------
027400 LER-FATURA.
027500*----------------------------------------------------------------
027600     READ FATURA AT END
027700         MOVE "S" TO WS-FIM-FATURA.
027800 LER-FATURA-FIM.
027900     EXIT.
028000*----------------------------------------------------------------
028100 LER-USUARIO.
028200*----------------------------------------------------------------
028300     READ USUARIO AT END
028400         MOVE "S" TO WS-FIM-USUARIO.
028500 LER-USUARIO-FIM.
028600     EXIT.
028700*----------------------------------------------------------------
028800 LER-CONSULTA.
028900*----------------------------------------------------------------
029000     READ CONSULTA AT END
029100         MOVE "S" TO WS-FIM-CONSULTA.
029200 LER-CONSULTA-FIM.
029300     EXIT.
029400*----------------------------------------------------------------
029500 LER-PROCEDIM.
029600*----------------------------------------------------------------
029700     READ PROCEDIM AT END
029800         MOVE "S" TO WS-FIM-PROCEDIM.
029900 LER-PROCEDIM-FIM.
030000     EXIT.
030100*----------------------------------------------------------------
030200 R2-PROCESSA-FATURAS.
030300*    UMA EXECUCAO POR FATURA. OS ARQUIVOS DE USUARIO, CONSULTA E
030400*    PROCEDIMENTO SAO PRESUPOSTOS ORDENADOS (POR PROCESSO DE
030500*    ORDENACAO ANTERIOR AO JOB) PELA MESMA CHAVE NUM-FATURA/
030600*    CONSEC-USUARIO USADA AQUI.
030700*----------------------------------------------------------------
030800     ADD 1 TO WS-QTD-FATURAS.
030900     PERFORM R3-ABRIR-RELATORIO THRU R3-ABRIR-RELATORIO-FIM.
031000     PERFORM R4-CABECALHO THRU R4-CABECALHO-FIM.
031100     IF FIM-USUARIO
031200        OR NUM-FATURA OF REG-USUARIO NOT = NUM-FATURA OF REG-FATURA
031300         PERFORM R5-SEM-USUARIOS THRU R5-SEM-USUARIOS-FIM
031400     ELSE
031500         PERFORM R6-PROCESSA-USUARIOS THRU R6-PROCESSA-USUARIOS-FIM
031600             UNTIL FIM-USUARIO
031700                OR NUM-FATURA OF REG-USUARIO NOT =
031800                   NUM-FATURA OF REG-FATURA.
031900     PERFORM R8-FECHAR-RELATORIO THRU R8-FECHAR-RELATORIO-FIM.
032000     PERFORM LER-FATURA THRU LER-FATURA-FIM.
032100 R2-PROCESSA-FATURAS-FIM.
032200     EXIT.
032300*----------------------------------------------------------------
032400 R3-ABRIR-RELATORIO.
032500*----------------------------------------------------------------
032600     MOVE NUM-FATURA OF REG-FATURA TO WS-NUM-FAT-EXB.
032700     IF WS-NUM-FAT-EXB = SPACES
032800         MOVE "sin_numfact" TO WS-NUM-FAT-EXB.
032900     MOVE SPACES TO WS-NOME-ARQ-ERRO.
033000     STRING "errores_validacion_fact_" DELIMITED BY SIZE
033100            WS-NUM-FAT-EXB          DELIMITED BY SPACE
033200            ".txt"                  DELIMITED BY SIZE
033300       INTO WS-NOME-ARQ-ERRO.
033400     OPEN OUTPUT REL-ERROS.
033500     IF ST-RELERR NOT = "00"
033600         DISPLAY "**** ERRO NA ABERTURA DO RELATORIO - " ST-RELERR
033700         GO TO ROT-FIM.
033800 R3-ABRIR-RELATORIO-FIM.
033900     EXIT.
034000*----------------------------------------------------------------
034100 R4-CABECALHO.
034200*----------------------------------------------------------------
034300     MOVE SPACES TO WS-LINHA-ERRO.
034400     STRING "Validacion factura: " DELIMITED BY SIZE
034500            WS-NUM-FAT-EXB         DELIMITED BY SPACE
034600       INTO WS-LINHA-ERRO.
034700     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
034800     MOVE SPACES TO WS-LINHA-ERRO.
034900     MOVE LINHA-SEPARADORA TO WS-LINHA-ERRO.
035000     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
035100 R4-CABECALHO-FIM.
035200     EXIT.
035300*----------------------------------------------------------------
035400 R5-SEM-USUARIOS.
035500*----------------------------------------------------------------
035600     MOVE SPACES TO WS-LINHA-ERRO.
035700     MOVE "No se encontraron usuarios en la factura." TO
035800          WS-LINHA-ERRO.
035900     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
036000 R5-SEM-USUARIOS-FIM.
036100     EXIT.
036200*----------------------------------------------------------------
036300 GRAVA-LINHA.
036400*----------------------------------------------------------------
036500     MOVE WS-LINHA-ERRO TO REG-ERRO.
036600     WRITE REG-ERRO.
036700 GRAVA-LINHA-FIM.
036800     EXIT.
036900*----------------------------------------------------------------
037000 R8-FECHAR-RELATORIO.
037100*----------------------------------------------------------------
037200     CLOSE REL-ERROS.
037300 R8-FECHAR-RELATORIO-FIM.
037400     EXIT.
037500*----------------------------------------------------------------
037600 R6-PROCESSA-USUARIOS.
037700*----------------------------------------------------------------
037800     MOVE CONSECUTIVO OF REG-USUARIO   TO WSU-CONSECUTIVO.
037900     MOVE CONSECUTIVO OF REG-USUARIO   TO WSU-CONSEC-ED.
038000     MOVE TIPO-DOC-IDENT OF REG-USUARIO TO WSU-TIPO-DOC.
038100     MOVE NUM-DOC-IDENT OF REG-USUARIO  TO WSU-NUM-DOC.
038200     MOVE FECHA-NACIMIENTO OF REG-USUARIO TO WSU-FEC-NASC-TXT.
038300     IF WSU-NUM-DOC = SPACES
038400         STRING "ND-" DELIMITED BY SIZE
038500                WSU-CONSEC-ED DELIMITED BY SIZE
038600           INTO WSU-CHAVE-DOC
038700     ELSE
038800         MOVE WSU-NUM-DOC TO WSU-CHAVE-DOC.
038900     MOVE ZERO TO WS-QTD-DUP-CONSULTA.
039000     MOVE ZERO TO WS-QTD-DUP-PROCEDIM.
039100     MOVE "N" TO WSU-TEM-SERVICO.
039200     IF NOT FIM-CONSULTA
039300        AND NUM-FATURA OF REG-CONSULTA = NUM-FATURA OF REG-USUARIO
039400        AND CONSEC-USUARIO OF REG-CONSULTA = WSU-CONSECUTIVO
039500         MOVE "S" TO WSU-TEM-SERVICO
039600         PERFORM R7-PROCESSA-CONSULTAS THRU R7-PROCESSA-CONSULTAS-FIM
039700             UNTIL FIM-CONSULTA
039800                OR NUM-FATURA OF REG-CONSULTA NOT =
039900                   NUM-FATURA OF REG-USUARIO
040000                OR CONSEC-USUARIO OF REG-CONSULTA NOT =
040100                   WSU-CONSECUTIVO.
040200     IF NOT FIM-PROCEDIM
040300        AND NUM-FATURA OF REG-PROCEDIMENTO = NUM-FATURA OF REG-USUARIO
040400        AND CONSEC-USUARIO OF REG-PROCEDIMENTO = WSU-CONSECUTIVO
040500         MOVE "S" TO WSU-TEM-SERVICO
040600         PERFORM R7B-PROCESSA-PROCEDIM THRU R7B-PROCESSA-PROCEDIM-FIM
040700             UNTIL FIM-PROCEDIM
040800                OR NUM-FATURA OF REG-PROCEDIMENTO NOT =
040900                   NUM-FATURA OF REG-USUARIO
041000                OR CONSEC-USUARIO OF REG-PROCEDIMENTO NOT =
041100                   WSU-CONSECUTIVO.
041200     IF SEM-SERVICO
041300         PERFORM R6B-USUARIO-SEM-SERVICO THRU
041400                 R6B-USUARIO-SEM-SERVICO-FIM.
041500     PERFORM LER-USUARIO THRU LER-USUARIO-FIM.
041600 R6-PROCESSA-USUARIOS-FIM.
041700     EXIT.
041800*----------------------------------------------------------------
041900 R6B-USUARIO-SEM-SERVICO.
042000*----------------------------------------------------------------
042100     MOVE SPACES TO WS-LINHA-ERRO.
042200     STRING "Usuario consecutivo " DELIMITED BY SIZE
042300            WSU-CONSEC-ED          DELIMITED BY SIZE
042400            " -> No tiene seccion 'servicios'." DELIMITED BY SIZE
042500       INTO WS-LINHA-ERRO.
042600     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
042700 R6B-USUARIO-SEM-SERVICO-FIM.
042800     EXIT.
042900*----------------------------------------------------------------
043000 R7-PROCESSA-CONSULTAS.
043100*----------------------------------------------------------------
043200     MOVE "Consulta"                        TO WS-SRV-TIPO.
043300     MOVE COD-CONSULTA OF REG-CONSULTA       TO WS-SRV-COD.
043400     MOVE FINALIDAD-TEC-SALUD OF REG-CONSULTA TO WS-SRV-FINALIDAD.
043500     MOVE FIA-DATA OF REG-CONSULTA           TO WS-SRV-DATA-TXT.
043600     MOVE CONSECUTIVO OF REG-CONSULTA        TO WS-SRV-CONSECUTIVO.
043700     MOVE CONSECUTIVO OF REG-CONSULTA        TO WS-SRV-CONSEC-ED.
043800     MOVE FIA-ANO OF REG-CONSULTA             TO WS-ATEND-ANO.
043900     MOVE FIA-MES OF REG-CONSULTA             TO WS-ATEND-MES.
044000     MOVE FIA-DIA OF REG-CONSULTA             TO WS-ATEND-DIA.
044100     MOVE COD-DIAG-PRINCIPAL OF REG-CONSULTA  TO WS-DIAG-PRINC.
044200     MOVE COD-DIAG-RELACIONADO1 OF REG-CONSULTA TO WS-DIAG-REL1.
044300     MOVE COD-DIAG-RELACIONADO2 OF REG-CONSULTA TO WS-DIAG-REL2.
044400     PERFORM VERIFICA-DUP-CONSULTA THRU VERIFICA-DUP-CONSULTA-FIM.
044500     IF NAO-ACHOU-DUP
044600         PERFORM VALIDA-TIPO-DOC-IDADE THRU
044700                 VALIDA-TIPO-DOC-IDADE-FIM
044800         PERFORM VALIDA-DIAG-FINALIDADE THRU
044900                 VALIDA-DIAG-FINALIDADE-FIM
045000         PERFORM VALIDA-DIAG-PRINCIPAL THRU
045100                 VALIDA-DIAG-PRINCIPAL-FIM.
045200     PERFORM LER-CONSULTA THRU LER-CONSULTA-FIM.
045300 R7-PROCESSA-CONSULTAS-FIM.
045400     EXIT.
045500*----------------------------------------------------------------
045600 R7B-PROCESSA-PROCEDIM.
045700*----------------------------------------------------------------
045800     MOVE "Procedimiento"                   TO WS-SRV-TIPO.
045900     MOVE COD-PROCEDIMIENTO OF REG-PROCEDIMENTO TO WS-SRV-COD.
046000     MOVE FINALIDAD-TEC-SALUD OF REG-PROCEDIMENTO TO
046100          WS-SRV-FINALIDAD.
046200     MOVE FIA-DATA OF REG-PROCEDIMENTO       TO WS-SRV-DATA-TXT.
046300     MOVE CONSECUTIVO OF REG-PROCEDIMENTO    TO WS-SRV-CONSECUTIVO.
046400     MOVE CONSECUTIVO OF REG-PROCEDIMENTO    TO WS-SRV-CONSEC-ED.
046500     MOVE FIA-ANO OF REG-PROCEDIMENTO         TO WS-ATEND-ANO.
046600     MOVE FIA-MES OF REG-PROCEDIMENTO         TO WS-ATEND-MES.
046700     MOVE FIA-DIA OF REG-PROCEDIMENTO         TO WS-ATEND-DIA.
046800     MOVE COD-DIAG-PRINCIPAL OF REG-PROCEDIMENTO TO WS-DIAG-PRINC.
046900     MOVE SPACES                              TO WS-DIAG-REL1.
047000     MOVE SPACES                              TO WS-DIAG-REL2.
047100     PERFORM VERIFICA-DUP-PROCEDIM THRU VERIFICA-DUP-PROCEDIM-FIM.
047200     IF NAO-ACHOU-DUP
047300         PERFORM VALIDA-TIPO-DOC-IDADE THRU
047400                 VALIDA-TIPO-DOC-IDADE-FIM
047500         PERFORM VALIDA-DIAG-FINALIDADE THRU
047600                 VALIDA-DIAG-FINALIDADE-FIM.
047700     PERFORM LER-PROCEDIM THRU LER-PROCEDIM-FIM.
047800 R7B-PROCESSA-PROCEDIM-FIM.
047900     EXIT.
048000*----------------------------------------------------------------
048100 VERIFICA-DUP-CONSULTA.
048200*    MONTA A CHAVE DE DUPLICIDADE E PROCURA NA TABELA DO USUARIO
048300*    CORRENTE. NAO ACHANDO, INCLUI A CHAVE NA TABELA.
048400*----------------------------------------------------------------
048500     MOVE WSU-CHAVE-DOC     TO WS-CHV-DOC.
048600     MOVE WS-SRV-COD        TO WS-CHV-COD.
048700     MOVE WS-SRV-FINALIDAD  TO WS-CHV-FIN.
048800     MOVE WS-DIAG-PRINC     TO WS-CHV-DIAG.
048900     MOVE WS-SRV-DATA-TXT   TO WS-CHV-DATA.
049000     MOVE "N" TO WS-ACHOU-DUP.
049100     PERFORM CONFERE-DUP-CONSULTA THRU CONFERE-DUP-CONSULTA-FIM
049200         VARYING WS-IND-DUP FROM 1 BY 1
049300             UNTIL WS-IND-DUP > WS-QTD-DUP-CONSULTA
049400                OR ACHOU-DUP.
049500     IF ACHOU-DUP
049600         MOVE "Consulta duplicada" TO WS-TIPO-ERRO
049700         MOVE "Registro duplicado en el mismo usuario."
049800              TO WS-DETALHE
049900         PERFORM MONTA-ERRO-SERVICO THRU MONTA-ERRO-SERVICO-FIM
050000     ELSE
050100         IF WS-QTD-DUP-CONSULTA < 200
050200             ADD 1 TO WS-QTD-DUP-CONSULTA
050300             MOVE WS-CHAVE-SERVICO
050400               TO TB-CHAVE-CONSULTA (WS-QTD-DUP-CONSULTA).
050500 VERIFICA-DUP-CONSULTA-FIM.
050600     EXIT.
050700*----------------------------------------------------------------
050800 CONFERE-DUP-CONSULTA.
050900*----------------------------------------------------------------
051000     IF TB-CHAVE-CONSULTA (WS-IND-DUP) = WS-CHAVE-SERVICO
051100         MOVE "S" TO WS-ACHOU-DUP.
051200 CONFERE-DUP-CONSULTA-FIM.
051300     EXIT.
051400*----------------------------------------------------------------
051500 VERIFICA-DUP-PROCEDIM.
051600*----------------------------------------------------------------
051700     MOVE WSU-CHAVE-DOC     TO WS-CHV-DOC.
051800     MOVE WS-SRV-COD        TO WS-CHV-COD.
051900     MOVE WS-SRV-FINALIDAD  TO WS-CHV-FIN.
052000     MOVE WS-DIAG-PRINC     TO WS-CHV-DIAG.
052100     MOVE WS-SRV-DATA-TXT   TO WS-CHV-DATA.
052200     MOVE "N" TO WS-ACHOU-DUP.
052300     PERFORM CONFERE-DUP-PROCEDIM THRU CONFERE-DUP-PROCEDIM-FIM
052400         VARYING WS-IND-DUP FROM 1 BY 1
052500             UNTIL WS-IND-DUP > WS-QTD-DUP-PROCEDIM
052600                OR ACHOU-DUP.
052700     IF ACHOU-DUP
052800         MOVE "Procedimiento duplicado" TO WS-TIPO-ERRO
052900         MOVE SPACES TO WS-DETALHE
053000         STRING "Consecutivo de procedimiento " DELIMITED BY SIZE
053100                WS-SRV-CONSEC-ED DELIMITED BY SIZE
053200                " duplicado." DELIMITED BY SIZE
053300           INTO WS-DETALHE
053400         PERFORM MONTA-ERRO-SERVICO THRU MONTA-ERRO-SERVICO-FIM
053500     ELSE
053600         IF WS-QTD-DUP-PROCEDIM < 200
053700             ADD 1 TO WS-QTD-DUP-PROCEDIM
053800             MOVE WS-CHAVE-SERVICO
053900               TO TB-CHAVE-PROCEDIM (WS-QTD-DUP-PROCEDIM).
054000 VERIFICA-DUP-PROCEDIM-FIM.
054100     EXIT.
054200*----------------------------------------------------------------
054300 CONFERE-DUP-PROCEDIM.
054400*----------------------------------------------------------------
054500     IF TB-CHAVE-PROCEDIM (WS-IND-DUP) = WS-CHAVE-SERVICO
054600         MOVE "S" TO WS-ACHOU-DUP.
054700 CONFERE-DUP-PROCEDIM-FIM.
054800     EXIT.
054900*----------------------------------------------------------------
055000 MONTA-ERRO-SERVICO.
055100*    MONTA A LINHA DE ERRO GENERICA DE SERVICO:
055200*    USUARIO CONSECUTIVO N -> TIPOERROR EN FECHA CON CODIGO COD.
055300*    DETALHE.
055400*----------------------------------------------------------------
055500     MOVE SPACES TO WS-LINHA-ERRO.
055600     STRING "Usuario consecutivo " DELIMITED BY SIZE
055700            WSU-CONSEC-ED          DELIMITED BY SIZE
055800            " -> "                 DELIMITED BY SIZE
055900            WS-TIPO-ERRO           DELIMITED BY SPACE
056000            " en "                 DELIMITED BY SIZE
056100            WS-SRV-DATA-TXT        DELIMITED BY SIZE
056200            " con codigo "         DELIMITED BY SIZE
056300            WS-SRV-COD             DELIMITED BY SPACE
056400            ". "                   DELIMITED BY SIZE
056500            WS-DETALHE             DELIMITED BY SIZE
056600       INTO WS-LINHA-ERRO.
056700     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
056800 MONTA-ERRO-SERVICO-FIM.
056900     EXIT.
057000*----------------------------------------------------------------
057100 VALIDA-TIPO-DOC-IDADE.
057200*    REGRA DE NEGOCIO 2 - TIPO DE DOCUMENTO X IDADE. VALE PARA
057300*    CONSULTA E PROCEDIMENTO, POR ISSO USA OS CAMPOS DE TRABALHO
057400*    WS-SRV-*/WS-ATEND-* JA CARREGADOS PELO PARAGRAFO CHAMADOR.
057500*----------------------------------------------------------------
057600     MOVE "N" TO WS-ACHOU-TABELA.
057700     PERFORM CONFERE-TIPO-DOC THRU CONFERE-TIPO-DOC-FIM
057800         VARYING WS-IND FROM 1 BY 1
057900             UNTIL WS-IND > 7 OR ACHOU-TABELA.
058000     IF NAO-ACHOU-TABELA
058100         MOVE SPACES TO WS-LINHA-ERRO
058200         STRING "Usuario consecutivo " DELIMITED BY SIZE
058300                WSU-CONSEC-ED          DELIMITED BY SIZE
058400                " -> Tipo de documento invalido." DELIMITED BY
058500                SIZE
058600           INTO WS-LINHA-ERRO
058700         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM
058800         GO TO VALIDA-TIPO-DOC-IDADE-FIM.
058900*
059000     MOVE WSU-FEC-NASC-TXT TO WS-DATA-CAMPO.
059100     PERFORM VALIDA-FORMATO-DATA THRU VALIDA-FORMATO-DATA-FIM.
059200     MOVE WS-DATA-VALIDA-SW TO WS-NASCTO-VALIDO.
059300     IF NASCTO-VALIDO
059400         MOVE WS-DATA-ANO TO WS-NASC-ANO
059500         MOVE WS-DATA-MES TO WS-NASC-MES
059600         MOVE WS-DATA-DIA TO WS-NASC-DIA.
059700*
059800     MOVE WS-SRV-DATA-TXT TO WS-DATA-CAMPO.
059900     PERFORM VALIDA-FORMATO-DATA THRU VALIDA-FORMATO-DATA-FIM.
060000     MOVE WS-DATA-VALIDA-SW TO WS-ATEND-VALIDO.
060100     IF ATEND-VALIDO
060200         MOVE WS-DATA-ANO TO WS-ATEND-ANO
060300         MOVE WS-DATA-MES TO WS-ATEND-MES
060400         MOVE WS-DATA-DIA TO WS-ATEND-DIA.
060500*
060600     IF NOT NASCTO-VALIDO OR NOT ATEND-VALIDO
060700         MOVE SPACES TO WS-LINHA-ERRO
060800         STRING "Usuario consecutivo " DELIMITED BY SIZE
060900                WSU-CONSEC-ED          DELIMITED BY SIZE
061000                " -> No fue posible interpretar la fecha de "
061100                                       DELIMITED BY SIZE
061200                "nacimiento o la fecha de atencion."
061300                                       DELIMITED BY SIZE
061400           INTO WS-LINHA-ERRO
061500         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM
061600         GO TO VALIDA-TIPO-DOC-IDADE-FIM.
061700*
061800     PERFORM CALCULA-IDADE THRU CALCULA-IDADE-FIM.
061900     PERFORM CALCULA-DIAS-VIDA THRU CALCULA-DIAS-VIDA-FIM.
062000     MOVE WS-IDADE     TO WS-IDADE-ED.
062100     MOVE WS-DIAS-VIDA TO WS-DIAS-VIDA-ED.
062200     MOVE SPACES TO WS-SUGESTAO.
062300*
062400     IF WSU-TIPO-DOC = "MS" AND WS-DIAS-VIDA > 30
062500         MOVE "MS solo es valido hasta 30 dias de nacido."
062600              TO WS-SUGESTAO.
062700     IF WSU-TIPO-DOC = "RC" AND WS-IDADE >= 7
062800         MOVE "RC no es valido para edad mayor o igual a 7."
062900              TO WS-SUGESTAO.
063000     IF WSU-TIPO-DOC = "TI" AND (WS-IDADE < 7 OR WS-IDADE > 17)
063100         MOVE "TI solo es valido entre 7 y 17 anios de edad."
063200              TO WS-SUGESTAO.
063300     IF WSU-TIPO-DOC = "AS" AND WS-IDADE <= 17
063400         MOVE "AS no es valido para edad menor o igual a 17."
063500              TO WS-SUGESTAO.
063600     IF WSU-TIPO-DOC = "CC" AND WS-IDADE < 18
063700         MOVE "CC no es valido para edad menor a 18."
063800              TO WS-SUGESTAO.
063900     IF WS-IDADE >= 18 AND (WSU-TIPO-DOC = "RC" OR
064000                             WSU-TIPO-DOC = "TI" OR
064100                             WSU-TIPO-DOC = "MS")
064200         MOVE "Para edad mayor o igual a 18 no se admite RC, "
064300              TO WS-SUGESTAO
064400         STRING WS-SUGESTAO DELIMITED BY SPACE
064500                "TI ni MS; verifique el tipo de documento."
064600                                       DELIMITED BY SIZE
064700           INTO WS-SUGESTAO.
064800*
064900     IF WS-SUGESTAO NOT = SPACES
065000         MOVE SPACES TO WS-LINHA-ERRO
065100         STRING "Usuario consecutivo " DELIMITED BY SIZE
065200                WSU-CONSEC-ED          DELIMITED BY SIZE
065300                " -> edad "            DELIMITED BY SIZE
065400                WS-IDADE-ED            DELIMITED BY SIZE
065500                " dias_vida "          DELIMITED BY SIZE
065600                WS-DIAS-VIDA-ED        DELIMITED BY SIZE
065700                " tipo_doc "           DELIMITED BY SIZE
065800                WSU-TIPO-DOC           DELIMITED BY SIZE
065900                ": "                   DELIMITED BY SIZE
066000                WS-SUGESTAO            DELIMITED BY SPACE
066100           INTO WS-LINHA-ERRO
066200         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
066300 VALIDA-TIPO-DOC-IDADE-FIM.
066400     EXIT.
066500*----------------------------------------------------------------
066600 CONFERE-TIPO-DOC.
066700*----------------------------------------------------------------
066800     IF TB-TIPO-DOC (WS-IND) = WSU-TIPO-DOC
066900         MOVE "S" TO WS-ACHOU-TABELA.
067000 CONFERE-TIPO-DOC-FIM.
067100     EXIT.
067200*----------------------------------------------------------------
067300 VALIDA-FORMATO-DATA.
067400*    VALIDA WS-DATA-CAMPO (10 POSICOES, FORMATO AAAA-MM-DD).
067500*----------------------------------------------------------------
067600     MOVE "S" TO WS-DATA-VALIDA-SW.
067700     IF WS-DATA-CAMPO = SPACES
067800         MOVE "N" TO WS-DATA-VALIDA-SW
067900         GO TO VALIDA-FORMATO-DATA-FIM.
068000     IF WS-DATA-CAMPO (1:1) NOT DIGITO-VALIDO
068100         MOVE "N" TO WS-DATA-VALIDA-SW
068200         GO TO VALIDA-FORMATO-DATA-FIM.
068300     IF WS-DATA-CAMPO (5:1) NOT = "-" OR
068400        WS-DATA-CAMPO (8:1) NOT = "-"
068500         MOVE "N" TO WS-DATA-VALIDA-SW
068600         GO TO VALIDA-FORMATO-DATA-FIM.
068700     IF WS-DATA-ANO NOT NUMERIC OR
068800        WS-DATA-MES NOT NUMERIC OR
068900        WS-DATA-DIA NOT NUMERIC
069000         MOVE "N" TO WS-DATA-VALIDA-SW.
069100 VALIDA-FORMATO-DATA-FIM.
069200     EXIT.
069300*----------------------------------------------------------------
069400 CALCULA-IDADE.
069500*    IDADE EM ANOS COMPLETOS ENTRE NASCIMENTO E ATENDIMENTO, POR
069600*    COMPARACAO DE COMPONENTES (SEM USAR FUNCAO INTRINSECA).
069700*----------------------------------------------------------------
069800     COMPUTE WS-IDADE = WS-ATEND-ANO - WS-NASC-ANO.
069900     IF WS-ATEND-MES < WS-NASC-MES
070000         SUBTRACT 1 FROM WS-IDADE.
070100     IF WS-ATEND-MES = WS-NASC-MES AND WS-ATEND-DIA < WS-NASC-DIA
070200         SUBTRACT 1 FROM WS-IDADE.
070300 CALCULA-IDADE-FIM.
070400     EXIT.
070500*----------------------------------------------------------------
070600 CALCULA-DIAS-VIDA.
070700*    DIAS DE VIDA = DIFERENCA EXATA DE DIAS ENTRE NASCIMENTO E
070800*    ATENDIMENTO, VIA NUMERO DE DIA JULIANO (FORMULA DE FLIEGEL
070900*    E VAN FLANDERN).
071000*----------------------------------------------------------------
071100     MOVE WS-NASC-ANO TO WS-JDN-ANO.
071200     MOVE WS-NASC-MES TO WS-JDN-MES.
071300     MOVE WS-NASC-DIA TO WS-JDN-DIA.
071400     PERFORM CALCULA-JDN THRU CALCULA-JDN-FIM.
071500     MOVE WS-JDN-RESULT TO WS-JDN-NASC.
071600     MOVE WS-ATEND-ANO TO WS-JDN-ANO.
071700     MOVE WS-ATEND-MES TO WS-JDN-MES.
071800     MOVE WS-ATEND-DIA TO WS-JDN-DIA.
071900     PERFORM CALCULA-JDN THRU CALCULA-JDN-FIM.
072000     MOVE WS-JDN-RESULT TO WS-JDN-ATEND.
072100     COMPUTE WS-DIAS-VIDA = WS-JDN-ATEND - WS-JDN-NASC.
072200 CALCULA-DIAS-VIDA-FIM.
072300     EXIT.
072400*----------------------------------------------------------------
072500 CALCULA-JDN.
072600*    NUMERO DE DIA JULIANO A PARTIR DE WS-JDN-ANO/MES/DIA.
072700*    DIVISOES INTEIRAS TRUNCADAS, COMO EM QUALQUER ARITMETICA
072800*    COBOL EM CAMPO INTEIRO.
072900*----------------------------------------------------------------
073000     COMPUTE WS-JDN-A = (WS-JDN-MES - 14) / 12.
073100     COMPUTE WS-JDN-T1 =
073200         1461 * (WS-JDN-ANO + 4800 + WS-JDN-A) / 4.
073300     COMPUTE WS-JDN-T2 =
073400         367 * (WS-JDN-MES - 2 - WS-JDN-A * 12) / 12.
073500     COMPUTE WS-JDN-T3 =
073600         3 * ((WS-JDN-ANO + 4900 + WS-JDN-A) / 100) / 4.
073700     COMPUTE WS-JDN-RESULT =
073800         WS-JDN-DIA - 32075 + WS-JDN-T1 + WS-JDN-T2 - WS-JDN-T3.
073900 CALCULA-JDN-FIM.
074000     EXIT.
074100*----------------------------------------------------------------
074200 VALIDA-DIAG-FINALIDADE.
074300*    REGRA DE NEGOCIO 3 - DIAGNOSTICO X FINALIDADE. DIAGNOSTICO
074400*    PRINCIPAL, PASSADO A MAIUSCULAS ANTES DA COMPARACAO.
074500*----------------------------------------------------------------
074600     INSPECT WS-DIAG-PRINC CONVERTING
074700             "abcdefghijklmnopqrstuvwxyz"
074800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
074900*
075000     MOVE "N" TO WS-ACHOU-TABELA.
075100     PERFORM CONFERE-DIAG-PLANIF THRU CONFERE-DIAG-PLANIF-FIM
075200         VARYING WS-IND FROM 1 BY 1
075300             UNTIL WS-IND > 17 OR ACHOU-TABELA.
075400     IF ACHOU-TABELA AND WS-SRV-FINALIDAD NOT = "19"
075500         MOVE SPACES TO WS-LINHA-ERRO
075600         STRING "Usuario consecutivo " DELIMITED BY SIZE
075700                WSU-CONSEC-ED          DELIMITED BY SIZE
075800                " -> Diagnostico de planificacion familiar "
075900                                       DELIMITED BY SIZE
076000                WS-DIAG-PRINC          DELIMITED BY SIZE
076100                " exige finalidad 19; vino "
076200                                       DELIMITED BY SIZE
076300                WS-SRV-FINALIDAD       DELIMITED BY SIZE
076400                "."                    DELIMITED BY SIZE
076500           INTO WS-LINHA-ERRO
076600         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
076700*
076800     MOVE "N" TO WS-ACHOU-TABELA.
076900     PERFORM CONFERE-DIAG-PRENATAL THRU CONFERE-DIAG-PRENATAL-FIM
077000         VARYING WS-IND FROM 1 BY 1
077100             UNTIL WS-IND > 24 OR ACHOU-TABELA.
077200     IF ACHOU-TABELA AND WS-SRV-FINALIDAD NOT = "23"
077300         MOVE SPACES TO WS-LINHA-ERRO
077400         STRING "Usuario consecutivo " DELIMITED BY SIZE
077500                WSU-CONSEC-ED          DELIMITED BY SIZE
077600                " -> Diagnostico prenatal "
077700                                       DELIMITED BY SIZE
077800                WS-DIAG-PRINC          DELIMITED BY SIZE
077900                " exige finalidad 23; vino "
078000                                       DELIMITED BY SIZE
078100                WS-SRV-FINALIDAD       DELIMITED BY SIZE
078200                "."                    DELIMITED BY SIZE
078300           INTO WS-LINHA-ERRO
078400         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
078500 VALIDA-DIAG-FINALIDADE-FIM.
078600     EXIT.
078700*----------------------------------------------------------------
078800 CONFERE-DIAG-PLANIF.
078900*----------------------------------------------------------------
079000     IF TB-DIAG-PLANIF (WS-IND) = WS-DIAG-PRINC
079100         MOVE "S" TO WS-ACHOU-TABELA.
079200 CONFERE-DIAG-PLANIF-FIM.
079300     EXIT.
079400*----------------------------------------------------------------
079500 CONFERE-DIAG-PRENATAL.
079600*----------------------------------------------------------------
079700     IF TB-DIAG-PRENATAL (WS-IND) = WS-DIAG-PRINC
079800         MOVE "S" TO WS-ACHOU-TABELA.
079900 CONFERE-DIAG-PRENATAL-FIM.
080000     EXIT.
080100*----------------------------------------------------------------
080200 VALIDA-DIAG-PRINCIPAL.
080300*    REGRA DE NEGOCIO 4 - DIAGNOSTICO PRINCIPAL X RELACIONADO.
080400*    SO SE APLICA A CONSULTA (PROCEDIMENTO NAO TEM RELACIONADOS,
080500*    POR ISSO WS-DIAG-REL1/REL2 VEM EM SPACES NESSE CASO E NUNCA
080600*    SERAO ACHADOS NA TABELA).
080700*----------------------------------------------------------------
080800     MOVE WS-DIAG-PRINC TO WS-DIAG-TESTE.
080900     MOVE "N" TO WS-ACHOU-TABELA.
081000     PERFORM CONFERE-DIAG-PRINCIPAL THRU CONFERE-DIAG-PRINCIPAL-FIM
081100         VARYING WS-IND FROM 1 BY 1
081200             UNTIL WS-IND > 33 OR ACHOU-TABELA.
081300     IF ACHOU-TABELA
081400         GO TO VALIDA-DIAG-PRINCIPAL-FIM.
081500*
081600     MOVE WS-DIAG-REL1 TO WS-DIAG-TESTE.
081700     MOVE "N" TO WS-ACHOU-TABELA.
081800     PERFORM CONFERE-DIAG-PRINCIPAL THRU CONFERE-DIAG-PRINCIPAL-FIM
081900         VARYING WS-IND FROM 1 BY 1
082000             UNTIL WS-IND > 33 OR ACHOU-TABELA.
082100     IF ACHOU-TABELA
082200         MOVE SPACES TO WS-LINHA-ERRO
082300         STRING "Usuario consecutivo " DELIMITED BY SIZE
082400                WSU-CONSEC-ED          DELIMITED BY SIZE
082500                " -> El diagnostico relacionado 1 ("
082600                                       DELIMITED BY SIZE
082700                WS-DIAG-REL1           DELIMITED BY SIZE
082800                ") deberia ser el diagnostico principal."
082900                                       DELIMITED BY SIZE
083000           INTO WS-LINHA-ERRO
083100         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM
083200         GO TO VALIDA-DIAG-PRINCIPAL-FIM.
083300*
083400     MOVE WS-DIAG-REL2 TO WS-DIAG-TESTE.
083500     MOVE "N" TO WS-ACHOU-TABELA.
083600     PERFORM CONFERE-DIAG-PRINCIPAL THRU CONFERE-DIAG-PRINCIPAL-FIM
083700         VARYING WS-IND FROM 1 BY 1
083800             UNTIL WS-IND > 33 OR ACHOU-TABELA.
083900     IF ACHOU-TABELA
084000         MOVE SPACES TO WS-LINHA-ERRO
084100         STRING "Usuario consecutivo " DELIMITED BY SIZE
084200                WSU-CONSEC-ED          DELIMITED BY SIZE
084300                " -> El diagnostico relacionado 2 ("
084400                                       DELIMITED BY SIZE
084500                WS-DIAG-REL2           DELIMITED BY SIZE
084600                ") deberia ser el diagnostico principal."
084700                                       DELIMITED BY SIZE
084800           INTO WS-LINHA-ERRO
084900         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM
085000         GO TO VALIDA-DIAG-PRINCIPAL-FIM.
085100*
085200     MOVE SPACES TO WS-LINHA-ERRO.
085300     STRING "Usuario consecutivo " DELIMITED BY SIZE
085400            WSU-CONSEC-ED          DELIMITED BY SIZE
085500            " -> Ninguno de los diagnosticos ("
085600                                   DELIMITED BY SIZE
085700            WS-DIAG-PRINC          DELIMITED BY SIZE
085800            ", "                   DELIMITED BY SIZE
085900            WS-DIAG-REL1           DELIMITED BY SIZE
086000            ", "                   DELIMITED BY SIZE
086100            WS-DIAG-REL2           DELIMITED BY SIZE
086200            ") esta en la lista de diagnosticos principales "
086300                                   DELIMITED BY SIZE
086400            "validos."             DELIMITED BY SIZE
086500       INTO WS-LINHA-ERRO.
086600     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
086700 VALIDA-DIAG-PRINCIPAL-FIM.
086800     EXIT.
086900*----------------------------------------------------------------
087000 CONFERE-DIAG-PRINCIPAL.
087100*----------------------------------------------------------------
087200     IF TB-DIAG-PRINCIPAL (WS-IND) = WS-DIAG-TESTE
087300         MOVE "S" TO WS-ACHOU-TABELA.
087400 CONFERE-DIAG-PRINCIPAL-FIM.
087500     EXIT.
087600*----------------------------------------------------------------
087700 R9-FECHAR-ARQUIVOS.
087800*----------------------------------------------------------------
087900     CLOSE FATURA USUARIO CONSULTA PROCEDIM.
088000 R9-FECHAR-ARQUIVOS-FIM.
088100     EXIT.
