000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMP021.
000300 AUTHOR. ANTONIO LUIZ REIS.
000400 INSTALLATION. FATEC ZONA LESTE - NUCLEO DE PROCESSAMENTO.
000500 DATE-WRITTEN. 08/06/1997.
000600 DATE-COMPILED. 08/06/1997.
000700 SECURITY. USO RESTRITO AO SETOR DE FATURAMENTO EM SAUDE.
000800*----------------------------------------------------------------
000900*    SMP021 - RIPSMOR - VALIDACAO DE FATURA RIPS, PERFIL DE
001000*    MORBILIDAD. MESMA LEITURA CASADA DE 4 ARQUIVOS SEQUENCIAIS
001100*    DO SMP020, MAS SO CHECA DUPLICIDADE DE SERVICO E TIPO DE
001200*    DOCUMENTO X IDADE; NAO CHECA DIAGNOSTICO X FINALIDADE NEM
001300*    DIAGNOSTICO PRINCIPAL X RELACIONADO.
001400*----------------------------------------------------------------
001500*    HISTORICO DE ALTERACOES
001600*----------------------------------------------------------------
001700* 1997-08-06 ALR  CR-0802  VERSAO INICIAL. ADAPTADO DO SMP005       CR0802
001800*                          (CADASTRO DE PACIENTES) P/ LEITURA
001900*                          CASADA DE 4 ARQUIVOS SEQUENCIAIS.
002000* 1997-08-14 ALR  CR-0802  INCLUIDA REGRA DE DUPLICIDADE DE         CR0802
002100*                          SERVICO POR USUARIO (TABELAS TB-CHAVE),
002200*                          MESMA LOGICA DO SMP020.
002300* 1997-08-21 ALR  CR-0806  INCLUIDA REGRA DE TIPO DE DOCUMENTO X    CR0806
002400*                          IDADE, COM CALCULO DE DIAS DE VIDA
002500*                          POR NUMERO DE DIA JULIANO.
002600* 1998-11-23 ALR  CR-0902  NOME DO RELATORIO PASSOU A SER MONTADO   CR0902
002700*                          COM O NUMERO DA FATURA; SIN_NUMFACT
002800*                          QUANDO A FATURA VEM SEM NUMERO.
002900* 1999-11-30 ALR  CR-0955  AJUSTE Y2K - ROTINA DE DIA JULIANO       CR0955
003000*                          REVISTA P/ TRABALHAR COM ANO CHEIO
003100*                          DE 4 DIGITOS EM TODAS AS COMPARACOES.
003200* 2001-07-02 EFN  CR-1004  TABELA DE DUPLICIDADE AMPLIADA DE 100    CR1004
003300*                          PARA 200 POSICOES, MESMO AJUSTE DO
003400*                          SMP020.
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS DIGITO-VALIDO IS "0" THRU "9".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT FATURA ASSIGN TO DISK
004400                  ORGANIZATION IS LINE SEQUENTIAL
004500                  ACCESS MODE IS SEQUENTIAL
004600                  FILE STATUS IS ST-FATURA.
004700     SELECT USUARIO ASSIGN TO DISK
004800                  ORGANIZATION IS LINE SEQUENTIAL
004900                  ACCESS MODE IS SEQUENTIAL
005000                  FILE STATUS IS ST-USUARIO.
005100     SELECT CONSULTA ASSIGN TO DISK
005200                  ORGANIZATION IS LINE SEQUENTIAL
005300                  ACCESS MODE IS SEQUENTIAL
005400                  FILE STATUS IS ST-CONSUL.
005500     SELECT PROCEDIM ASSIGN TO DISK
005600                  ORGANIZATION IS LINE SEQUENTIAL
005700                  ACCESS MODE IS SEQUENTIAL
005800                  FILE STATUS IS ST-PROCED.
005900     SELECT REL-ERROS ASSIGN TO WS-NOME-ARQ-ERRO
006000                  ORGANIZATION IS LINE SEQUENTIAL
006100                  ACCESS MODE IS SEQUENTIAL
006200                  FILE STATUS IS ST-RELERR.
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  FATURA
006600     LABEL RECORD IS STANDARD
006700     VALUE OF FILE-ID IS "FATURA.TXT".
006800     COPY RIPSFAT.
006900 FD  USUARIO
007000     LABEL RECORD IS STANDARD
007100     VALUE OF FILE-ID IS "USUARIO.TXT".
007200     COPY RIPSUSU.
007300 FD  CONSULTA
007400     LABEL RECORD IS STANDARD
007500     VALUE OF FILE-ID IS "CONSULTA.TXT".
007600     COPY RIPSCON.
007700 FD  PROCEDIM
007800     LABEL RECORD IS STANDARD
007900     VALUE OF FILE-ID IS "PROCEDIM.TXT".
008000     COPY RIPSPRO.
008100 FD  REL-ERROS
008200     LABEL RECORD IS STANDARD.
008300 01  REG-ERRO                       PIC X(200).
008400*
008500 WORKING-STORAGE SECTION.
008600     COPY RIPSTAB.
008700*
008800 01  WS-STATUS-ARQUIVOS.
008900     03  ST-FATURA               PIC X(02) VALUE "00".
009000     03  ST-USUARIO              PIC X(02) VALUE "00".
009100     03  ST-CONSUL               PIC X(02) VALUE "00".
009200     03  ST-PROCED               PIC X(02) VALUE "00".
009300     03  ST-RELERR               PIC X(02) VALUE "00".
009400     03  FILLER                  PIC X(10) VALUE SPACES.
009500*
009600 01  WS-FIM-ARQUIVOS.
009700     03  WS-FIM-FATURA           PIC X(01) VALUE "N".
009800         88  FIM-FATURA                     VALUE "S".
009900     03  WS-FIM-USUARIO          PIC X(01) VALUE "N".
010000         88  FIM-USUARIO                    VALUE "S".
010100     03  WS-FIM-CONSULTA         PIC X(01) VALUE "N".
010200         88  FIM-CONSULTA                   VALUE "S".
010300     03  WS-FIM-PROCEDIM         PIC X(01) VALUE "N".
010400         88  FIM-PROCEDIM                   VALUE "S".
010500     03  FILLER                  PIC X(04).
010600*
010700 01  WS-CONTADORES.
010800     03  WS-QTD-FATURAS          PIC 9(05) COMP.
010900     03  WS-IND                  PIC 9(03) COMP.
011000     03  WS-IND-DUP              PIC 9(03) COMP.
011100     03  FILLER                  PIC X(04).
011200*
011300 01  WS-CHAVES-USUARIO.
011400     03  WSU-CONSECUTIVO         PIC 9(04).
011500     03  WSU-CONSEC-ED           PIC ZZZ9.
011600     03  WSU-TIPO-DOC            PIC X(02).
011700     03  WSU-NUM-DOC             PIC X(20).
011800     03  WSU-CHAVE-DOC           PIC X(20).
011900     03  WSU-FEC-NASC-TXT        PIC X(10).
012000     03  WSU-TEM-SERVICO         PIC X(01).
012100         88  TEM-SERVICO                    VALUE "S".
012200         88  SEM-SERVICO                    VALUE "N".
012300     03  WSU-FEC-NASC-N REDEFINES WSU-FEC-NASC-TXT.
012400         05  WSU-NASC-ANO-N      PIC 9(04).
012500         05  FILLER              PIC X(01).
012600         05  WSU-NASC-MES-N      PIC 9(02).
012700         05  FILLER              PIC X(01).
012800         05  WSU-NASC-DIA-N      PIC 9(02).
012900*
013000 01  TB-CHAVE-CONSULTA-AREA.
013100     03  TB-CHAVE-CONSULTA       PIC X(44) OCCURS 200 TIMES.
013200 01  TB-CHAVE-CONSULTA-R REDEFINES TB-CHAVE-CONSULTA-AREA.
013300     03  TBC-CHAVE-CMP OCCURS 200 TIMES.
013400         05  TBC-DOC             PIC X(20).
013500         05  TBC-COD             PIC X(08).
013600         05  TBC-FIN             PIC X(02).
013700         05  TBC-DIAG            PIC X(04).
013800         05  TBC-DATA            PIC X(10).
013900 01  WS-QTD-DUP-CONSULTA         PIC 9(03) COMP VALUE ZERO.
014000*
014100 01  TB-CHAVE-PROCEDIM-AREA.
014200     03  TB-CHAVE-PROCEDIM       PIC X(44) OCCURS 200 TIMES.
014300 01  WS-QTD-DUP-PROCEDIM         PIC 9(03) COMP VALUE ZERO.
014400*
014500 01  WS-CHAVE-SERVICO.
014600     03  WS-CHV-DOC              PIC X(20).
014700     03  WS-CHV-COD              PIC X(08).
014800     03  WS-CHV-FIN              PIC X(02).
014900     03  WS-CHV-DIAG             PIC X(04).
015000     03  WS-CHV-DATA             PIC X(10).
015100     03  FILLER                  PIC X(06).
015200 01  WS-ACHOU-DUP                PIC X(01).
015300     88  ACHOU-DUP                           VALUE "S".
015400     88  NAO-ACHOU-DUP                       VALUE "N".
015500*
015600 01  WS-DADOS-SERVICO.
015700     03  WS-SRV-TIPO             PIC X(15).
015800     03  WS-SRV-COD              PIC X(08).
015900     03  WS-SRV-FINALIDAD        PIC X(02).
016000     03  WS-SRV-DATA-TXT         PIC X(10).
016100     03  WS-SRV-CONSECUTIVO      PIC 9(04).
016200     03  WS-SRV-CONSEC-ED        PIC ZZZ9.
016300     03  FILLER                  PIC X(04).
016400     03  WS-DIAG-PRINC           PIC X(04).
016500*
016600 01  WS-DATA-CAMPO               PIC X(10).
016700 01  WS-DATA-CAMPO-N REDEFINES WS-DATA-CAMPO.
016800     03  WS-DATA-ANO             PIC 9(04).
016900     03  FILLER                  PIC X(01).
017000     03  WS-DATA-MES             PIC 9(02).
017100     03  FILLER                  PIC X(01).
017200     03  WS-DATA-DIA             PIC 9(02).
017300 01  WS-DATA-VALIDA-SW           PIC X(01).
017400     88  DATA-CAMPO-VALIDA                  VALUE "S".
017500     88  DATA-CAMPO-INVALIDA                VALUE "N".
017600*
017700 01  WS-NASCTO-VALIDO            PIC X(01).
017800     88  NASCTO-VALIDO                      VALUE "S".
017900 01  WS-NASC-ANO                 PIC 9(04).
018000 01  WS-NASC-MES                 PIC 9(02).
018100 01  WS-NASC-DIA                 PIC 9(02).
018200*
018300 01  WS-ATEND-VALIDO             PIC X(01).
018400     88  ATEND-VALIDO                       VALUE "S".
018500 01  WS-ATEND-ANO                PIC 9(04).
018600 01  WS-ATEND-MES                PIC 9(02).
018700 01  WS-ATEND-DIA                PIC 9(02).
018800*
018900 01  WS-IDADE                    PIC 9(03) COMP.
019000 01  WS-IDADE-ED                 PIC ZZ9.
019100 01  WS-DIAS-VIDA                PIC 9(06) COMP.
019200 01  WS-DIAS-VIDA-ED             PIC ZZZZZ9.
019300*
019400 01  WS-JDN-CALC.
019500     03  WS-JDN-ANO              PIC S9(05) COMP.
019600     03  WS-JDN-MES              PIC S9(05) COMP.
019700     03  WS-JDN-DIA              PIC S9(05) COMP.
019800     03  WS-JDN-A                PIC S9(09) COMP.
019900     03  WS-JDN-T1               PIC S9(09) COMP.
020000     03  WS-JDN-T2               PIC S9(09) COMP.
020100     03  FILLER                  PIC X(04).
020200     03  WS-JDN-T3               PIC S9(09) COMP.
020300     03  WS-JDN-RESULT           PIC S9(09) COMP.
020400 01  WS-JDN-NASC                 PIC S9(09) COMP.
020500 01  WS-JDN-ATEND                PIC S9(09) COMP.
020600*
020700 01  WS-SUGESTAO                 PIC X(70) VALUE SPACES.
020800 01  WS-TIPO-ERRO                PIC X(24) VALUE SPACES.
020900 01  WS-DETALHE                  PIC X(50) VALUE SPACES.
021000 01  WS-ACHOU-TABELA             PIC X(01).
021100     88  ACHOU-TABELA                       VALUE "S".
021200     88  NAO-ACHOU-TABELA                    VALUE "N".
021300*
021400 01  WS-NOME-ARQ-ERRO            PIC X(48) VALUE SPACES.
021500 01  WS-NUM-FAT-EXB              PIC X(20) VALUE SPACES.
021600 01  WS-LINHA-ERRO               PIC X(200) VALUE SPACES.
021700 01  LINHA-SEPARADORA            PIC X(74) VALUE ALL "=".
021800*
021900 PROCEDURE DIVISION.
022000*----------------------------------------------------------------
022100 INICIO.
022200*----------------------------------------------------------------
022300     PERFORM R0-ABRIR-ARQUIVOS THRU R0-ABRIR-ARQUIVOS-FIM.
022400     PERFORM LER-FATURA THRU LER-FATURA-FIM.
022500     PERFORM LER-USUARIO THRU LER-USUARIO-FIM.
022600     PERFORM LER-CONSULTA THRU LER-CONSULTA-FIM.
022700     PERFORM LER-PROCEDIM THRU LER-PROCEDIM-FIM.
022800     PERFORM R2-PROCESSA-FATURAS THRU R2-PROCESSA-FATURAS-FIM
022900         UNTIL FIM-FATURA.
023000     DISPLAY "SMP021 - TOTAL DE FATURAS PROCESSADAS: "
023100              WS-QTD-FATURAS.
023200     PERFORM R9-FECHAR-ARQUIVOS THRU R9-FECHAR-ARQUIVOS-FIM.
023300     STOP RUN.
023400*----------------------------------------------------------------
023500 R0-ABRIR-ARQUIVOS.
023600*----------------------------------------------------------------
023700     OPEN INPUT FATURA.
023800     IF ST-FATURA NOT = "00"
023900         DISPLAY "**** ERRO NA ABERTURA DE FATURA - " ST-FATURA
024000         GO TO ROT-FIM.
024100     OPEN INPUT USUARIO.
024200     IF ST-USUARIO NOT = "00"
024300         DISPLAY "**** ERRO NA ABERTURA DE USUARIO - " ST-USUARIO
024400         GO TO ROT-FIM.
024500     OPEN INPUT CONSULTA.
024600     IF ST-CONSUL NOT = "00"
024700         DISPLAY "**** ERRO NA ABERTURA DE CONSULTA - " ST-CONSUL
024800         GO TO ROT-FIM.
024900     OPEN INPUT PROCEDIM.
025000     IF ST-PROCED NOT = "00"
025100         DISPLAY "**** ERRO NA ABERTURA DE PROCEDIM - " ST-PROCED
025200         GO TO ROT-FIM.
025300 R0-ABRIR-ARQUIVOS-FIM.
025400     EXIT.
025500*----------------------------------------------------------------
025600 ROT-FIM.
025700*----------------------------------------------------------------
025800     CLOSE FATURA USUARIO CONSULTA PROCEDIM.
025900     STOP RUN.
026000*----------------------------------------------------------------
026100 LER-FATURA.
026200*----------------------------------------------------------------
026300     READ FATURA AT END
026400         MOVE "S" TO WS-FIM-FATURA.
026500 LER-FATURA-FIM.
026600     EXIT.
026700*----------------------------------------------------------------
026800 LER-USUARIO.
026900*----------------------------------------------------------------
027000     READ USUARIO AT END
027100         MOVE "S" TO WS-FIM-USUARIO.
027200 LER-USUARIO-FIM.
027300     EXIT.
027400*----------------------------------------------------------------
027500 LER-CONSULTA.
027600*----------------------------------------------------------------
027700     READ CONSULTA AT END
027800         MOVE "S" TO WS-FIM-CONSULTA.
027900 LER-CONSULTA-FIM.
028000     EXIT.
028100*----------------------------------------------------------------
028200 LER-PROCEDIM.
028300*----------------------------------------------------------------
028400     READ PROCEDIM AT END
028500         MOVE "S" TO WS-FIM-PROCEDIM.
028600 LER-PROCEDIM-FIM.
028700     EXIT.
028800*----------------------------------------------------------------
028900 R2-PROCESSA-FATURAS.
029000*    UMA EXECUCAO POR FATURA, MESMA ESTRUTURA DE CASAMENTO DE
029100*    CHAVES DO SMP020.
029200*----------------------------------------------------------------
029300     ADD 1 TO WS-QTD-FATURAS.
029400     PERFORM R3-ABRIR-RELATORIO THRU R3-ABRIR-RELATORIO-FIM.
029500     PERFORM R4-CABECALHO THRU R4-CABECALHO-FIM.
029600     IF FIM-USUARIO
029700        OR NUM-FATURA OF REG-USUARIO NOT = NUM-FATURA OF REG-FATURA
029800         PERFORM R5-SEM-USUARIOS THRU R5-SEM-USUARIOS-FIM
029900     ELSE
030000         PERFORM R6-PROCESSA-USUARIOS THRU R6-PROCESSA-USUARIOS-FIM
030100             UNTIL FIM-USUARIO
030200                OR NUM-FATURA OF REG-USUARIO NOT =
030300                   NUM-FATURA OF REG-FATURA.
030400     PERFORM R8-FECHAR-RELATORIO THRU R8-FECHAR-RELATORIO-FIM.
030500     PERFORM LER-FATURA THRU LER-FATURA-FIM.
030600 R2-PROCESSA-FATURAS-FIM.
030700     EXIT.
030800*----------------------------------------------------------------
030900 R3-ABRIR-RELATORIO.
031000*----------------------------------------------------------------
031100     MOVE NUM-FATURA OF REG-FATURA TO WS-NUM-FAT-EXB.
031200     IF WS-NUM-FAT-EXB = SPACES
031300         MOVE "sin_numfact" TO WS-NUM-FAT-EXB.
031400     MOVE SPACES TO WS-NOME-ARQ-ERRO.
031500     STRING "errores_validacion_fact_" DELIMITED BY SIZE
031600            WS-NUM-FAT-EXB          DELIMITED BY SPACE
031700            ".txt"                  DELIMITED BY SIZE
031800       INTO WS-NOME-ARQ-ERRO.
031900     OPEN OUTPUT REL-ERROS.
032000     IF ST-RELERR NOT = "00"
032100         DISPLAY "**** ERRO NA ABERTURA DO RELATORIO - " ST-RELERR
032200         GO TO ROT-FIM.
032300 R3-ABRIR-RELATORIO-FIM.
032400     EXIT.
032500*----------------------------------------------------------------
032600 R4-CABECALHO.
032700*----------------------------------------------------------------
032800     MOVE SPACES TO WS-LINHA-ERRO.
032900     STRING "Validacion factura: " DELIMITED BY SIZE
033000            WS-NUM-FAT-EXB         DELIMITED BY SPACE
033100       INTO WS-LINHA-ERRO.
033200     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
033300     MOVE SPACES TO WS-LINHA-ERRO.
033400     MOVE LINHA-SEPARADORA TO WS-LINHA-ERRO.
033500     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
033600 R4-CABECALHO-FIM.
033700     EXIT.
033800*----------------------------------------------------------------
033900 R5-SEM-USUARIOS.
034000*----------------------------------------------------------------
034100     MOVE SPACES TO WS-LINHA-ERRO.
034200     MOVE "No se encontraron usuarios en la factura." TO
034300          WS-LINHA-ERRO.
034400     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
034500 R5-SEM-USUARIOS-FIM.
034600     EXIT.
034700*----------------------------------------------------------------
034800 GRAVA-LINHA.
034900*----------------------------------------------------------------
035000     MOVE WS-LINHA-ERRO TO REG-ERRO.
035100     WRITE REG-ERRO.
035200 GRAVA-LINHA-FIM.
035300     EXIT.
035400*----------------------------------------------------------------
035500 R8-FECHAR-RELATORIO.
035600*----------------------------------------------------------------
035700     CLOSE REL-ERROS.
035800 R8-FECHAR-RELATORIO-FIM.
035900     EXIT.
036000*----------------------------------------------------------------
036100 R6-PROCESSA-USUARIOS.
036200*----------------------------------------------------------------
036300     MOVE CONSECUTIVO OF REG-USUARIO   TO WSU-CONSECUTIVO.
036400     MOVE CONSECUTIVO OF REG-USUARIO   TO WSU-CONSEC-ED.
036500     MOVE TIPO-DOC-IDENT OF REG-USUARIO TO WSU-TIPO-DOC.
036600     MOVE NUM-DOC-IDENT OF REG-USUARIO  TO WSU-NUM-DOC.
036700     MOVE FECHA-NACIMIENTO OF REG-USUARIO TO WSU-FEC-NASC-TXT.
036800     IF WSU-NUM-DOC = SPACES
036900         STRING "ND-" DELIMITED BY SIZE
037000                WSU-CONSEC-ED DELIMITED BY SIZE
037100           INTO WSU-CHAVE-DOC
037200     ELSE
037300         MOVE WSU-NUM-DOC TO WSU-CHAVE-DOC.
037400     MOVE ZERO TO WS-QTD-DUP-CONSULTA.
037500     MOVE ZERO TO WS-QTD-DUP-PROCEDIM.
037600     MOVE "N" TO WSU-TEM-SERVICO.
037700     IF NOT FIM-CONSULTA
037800        AND NUM-FATURA OF REG-CONSULTA = NUM-FATURA OF REG-USUARIO
037900        AND CONSEC-USUARIO OF REG-CONSULTA = WSU-CONSECUTIVO
038000         MOVE "S" TO WSU-TEM-SERVICO
038100         PERFORM R7-PROCESSA-CONSULTAS THRU R7-PROCESSA-CONSULTAS-FIM
038200             UNTIL FIM-CONSULTA
038300                OR NUM-FATURA OF REG-CONSULTA NOT =
038400                   NUM-FATURA OF REG-USUARIO
038500                OR CONSEC-USUARIO OF REG-CONSULTA NOT =
038600                   WSU-CONSECUTIVO.
038700     IF NOT FIM-PROCEDIM
038800        AND NUM-FATURA OF REG-PROCEDIMENTO = NUM-FATURA OF REG-USUARIO
038900        AND CONSEC-USUARIO OF REG-PROCEDIMENTO = WSU-CONSECUTIVO
039000         MOVE "S" TO WSU-TEM-SERVICO
039100         PERFORM R7B-PROCESSA-PROCEDIM THRU R7B-PROCESSA-PROCEDIM-FIM
039200             UNTIL FIM-PROCEDIM
039300                OR NUM-FATURA OF REG-PROCEDIMENTO NOT =
039400                   NUM-FATURA OF REG-USUARIO
039500                OR CONSEC-USUARIO OF REG-PROCEDIMENTO NOT =
039600                   WSU-CONSECUTIVO.
039700     IF SEM-SERVICO
039800         PERFORM R6B-USUARIO-SEM-SERVICO THRU
039900                 R6B-USUARIO-SEM-SERVICO-FIM.
040000     PERFORM LER-USUARIO THRU LER-USUARIO-FIM.
040100 R6-PROCESSA-USUARIOS-FIM.
040200     EXIT.
040300*----------------------------------------------------------------
040400 R6B-USUARIO-SEM-SERVICO.
040500*----------------------------------------------------------------
040600     MOVE SPACES TO WS-LINHA-ERRO.
040700     STRING "Usuario consecutivo " DELIMITED BY SIZE
040800            WSU-CONSEC-ED          DELIMITED BY SIZE
040900            " -> No tiene seccion 'servicios'." DELIMITED BY SIZE
041000       INTO WS-LINHA-ERRO.
041100     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
041200 R6B-USUARIO-SEM-SERVICO-FIM.
041300     EXIT.
041400*----------------------------------------------------------------
041500 R7-PROCESSA-CONSULTAS.
041600*----------------------------------------------------------------
041700     MOVE "Consulta"                        TO WS-SRV-TIPO.
041800     MOVE COD-CONSULTA OF REG-CONSULTA       TO WS-SRV-COD.
041900     MOVE FINALIDAD-TEC-SALUD OF REG-CONSULTA TO WS-SRV-FINALIDAD.
042000     MOVE FIA-DATA OF REG-CONSULTA           TO WS-SRV-DATA-TXT.
042100     MOVE CONSECUTIVO OF REG-CONSULTA        TO WS-SRV-CONSECUTIVO.
042200     MOVE CONSECUTIVO OF REG-CONSULTA        TO WS-SRV-CONSEC-ED.
042300     MOVE FIA-ANO OF REG-CONSULTA             TO WS-ATEND-ANO.
042400     MOVE FIA-MES OF REG-CONSULTA             TO WS-ATEND-MES.
042500     MOVE FIA-DIA OF REG-CONSULTA             TO WS-ATEND-DIA.
042600     MOVE COD-DIAG-PRINCIPAL OF REG-CONSULTA  TO WS-DIAG-PRINC.
042700     PERFORM VERIFICA-DUP-CONSULTA THRU VERIFICA-DUP-CONSULTA-FIM.
042800     IF NAO-ACHOU-DUP
042900         PERFORM VALIDA-TIPO-DOC-IDADE THRU
043000                 VALIDA-TIPO-DOC-IDADE-FIM.
043100     PERFORM LER-CONSULTA THRU LER-CONSULTA-FIM.
043200 R7-PROCESSA-CONSULTAS-FIM.
043300     EXIT.
043400*----------------------------------------------------------------
043500 R7B-PROCESSA-PROCEDIM.
043600*----------------------------------------------------------------
043700     MOVE "Procedimiento"                   TO WS-SRV-TIPO.
043800     MOVE COD-PROCEDIMIENTO OF REG-PROCEDIMENTO TO WS-SRV-COD.
043900     MOVE FINALIDAD-TEC-SALUD OF REG-PROCEDIMENTO TO
044000          WS-SRV-FINALIDAD.
044100     MOVE FIA-DATA OF REG-PROCEDIMENTO       TO WS-SRV-DATA-TXT.
044200     MOVE CONSECUTIVO OF REG-PROCEDIMENTO    TO WS-SRV-CONSECUTIVO.
044300     MOVE CONSECUTIVO OF REG-PROCEDIMENTO    TO WS-SRV-CONSEC-ED.
044400     MOVE FIA-ANO OF REG-PROCEDIMENTO         TO WS-ATEND-ANO.
044500     MOVE FIA-MES OF REG-PROCEDIMENTO         TO WS-ATEND-MES.
044600     MOVE FIA-DIA OF REG-PROCEDIMENTO         TO WS-ATEND-DIA.
044700     MOVE COD-DIAG-PRINCIPAL OF REG-PROCEDIMENTO TO WS-DIAG-PRINC.
044800     PERFORM VERIFICA-DUP-PROCEDIM THRU VERIFICA-DUP-PROCEDIM-FIM.
044900     IF NAO-ACHOU-DUP
045000         PERFORM VALIDA-TIPO-DOC-IDADE THRU
045100                 VALIDA-TIPO-DOC-IDADE-FIM.
045200     PERFORM LER-PROCEDIM THRU LER-PROCEDIM-FIM.
045300 R7B-PROCESSA-PROCEDIM-FIM.
045400     EXIT.
045500*----------------------------------------------------------------
045600 VERIFICA-DUP-CONSULTA.
045700*    MONTA A CHAVE DE DUPLICIDADE E PROCURA NA TABELA DO USUARIO
045800*    CORRENTE. NAO ACHANDO, INCLUI A CHAVE NA TABELA.
045900*----------------------------------------------------------------
046000     MOVE WSU-CHAVE-DOC     TO WS-CHV-DOC.
046100     MOVE WS-SRV-COD        TO WS-CHV-COD.
046200     MOVE WS-SRV-FINALIDAD  TO WS-CHV-FIN.
046300     MOVE WS-DIAG-PRINC     TO WS-CHV-DIAG.
046400     MOVE WS-SRV-DATA-TXT   TO WS-CHV-DATA.
046500     MOVE "N" TO WS-ACHOU-DUP.
046600     PERFORM CONFERE-DUP-CONSULTA THRU CONFERE-DUP-CONSULTA-FIM
046700         VARYING WS-IND-DUP FROM 1 BY 1
046800             UNTIL WS-IND-DUP > WS-QTD-DUP-CONSULTA
046900                OR ACHOU-DUP.
047000     IF ACHOU-DUP
047100         MOVE "Consulta duplicada" TO WS-TIPO-ERRO
047200         MOVE "Registro duplicado en el mismo usuario."
047300              TO WS-DETALHE
047400         PERFORM MONTA-ERRO-SERVICO THRU MONTA-ERRO-SERVICO-FIM
047500     ELSE
047600         IF WS-QTD-DUP-CONSULTA < 200
047700             ADD 1 TO WS-QTD-DUP-CONSULTA
047800             MOVE WS-CHAVE-SERVICO
047900               TO TB-CHAVE-CONSULTA (WS-QTD-DUP-CONSULTA).
048000 VERIFICA-DUP-CONSULTA-FIM.
048100     EXIT.
048200*----------------------------------------------------------------
048300 CONFERE-DUP-CONSULTA.
048400*----------------------------------------------------------------
048500     IF TB-CHAVE-CONSULTA (WS-IND-DUP) = WS-CHAVE-SERVICO
048600         MOVE "S" TO WS-ACHOU-DUP.
048700 CONFERE-DUP-CONSULTA-FIM.
048800     EXIT.
048900*----------------------------------------------------------------
049000 VERIFICA-DUP-PROCEDIM.
049100*----------------------------------------------------------------
049200     MOVE WSU-CHAVE-DOC     TO WS-CHV-DOC.
049300     MOVE WS-SRV-COD        TO WS-CHV-COD.
049400     MOVE WS-SRV-FINALIDAD  TO WS-CHV-FIN.
049500     MOVE WS-DIAG-PRINC     TO WS-CHV-DIAG.
049600     MOVE WS-SRV-DATA-TXT   TO WS-CHV-DATA.
049700     MOVE "N" TO WS-ACHOU-DUP.
049800     PERFORM CONFERE-DUP-PROCEDIM THRU CONFERE-DUP-PROCEDIM-FIM
049900         VARYING WS-IND-DUP FROM 1 BY 1
050000             UNTIL WS-IND-DUP > WS-QTD-DUP-PROCEDIM
050100                OR ACHOU-DUP.
050200     IF ACHOU-DUP
050300         MOVE "Procedimiento duplicado" TO WS-TIPO-ERRO
050400         MOVE SPACES TO WS-DETALHE
050500         STRING "Consecutivo de procedimiento " DELIMITED BY SIZE
050600                WS-SRV-CONSEC-ED DELIMITED BY SIZE
050700                " duplicado." DELIMITED BY SIZE
050800           INTO WS-DETALHE
050900         PERFORM MONTA-ERRO-SERVICO THRU MONTA-ERRO-SERVICO-FIM
051000     ELSE
051100         IF WS-QTD-DUP-PROCEDIM < 200
051200             ADD 1 TO WS-QTD-DUP-PROCEDIM
051300             MOVE WS-CHAVE-SERVICO
051400               TO TB-CHAVE-PROCEDIM (WS-QTD-DUP-PROCEDIM).
051500 VERIFICA-DUP-PROCEDIM-FIM.
051600     EXIT.
051700*----------------------------------------------------------------
051800 CONFERE-DUP-PROCEDIM.
051900*----------------------------------------------------------------
052000     IF TB-CHAVE-PROCEDIM (WS-IND-DUP) = WS-CHAVE-SERVICO
052100         MOVE "S" TO WS-ACHOU-DUP.
052200 CONFERE-DUP-PROCEDIM-FIM.
052300     EXIT.
052400*----------------------------------------------------------------
052500 MONTA-ERRO-SERVICO.
052600*    MONTA A LINHA DE ERRO GENERICA DE SERVICO:
052700*    USUARIO CONSECUTIVO N -> TIPOERROR EN FECHA CON CODIGO COD.
052800*    DETALHE.
052900*----------------------------------------------------------------
053000     MOVE SPACES TO WS-LINHA-ERRO.
053100     STRING "Usuario consecutivo " DELIMITED BY SIZE
053200            WSU-CONSEC-ED          DELIMITED BY SIZE
053300            " -> "                 DELIMITED BY SIZE
053400            WS-TIPO-ERRO           DELIMITED BY SPACE
053500            " en "                 DELIMITED BY SIZE
053600            WS-SRV-DATA-TXT        DELIMITED BY SIZE
053700            " con codigo "         DELIMITED BY SIZE
053800            WS-SRV-COD             DELIMITED BY SPACE
053900            ". "                   DELIMITED BY SIZE
054000            WS-DETALHE             DELIMITED BY SIZE
054100       INTO WS-LINHA-ERRO.
054200     PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
054300 MONTA-ERRO-SERVICO-FIM.
054400     EXIT.
054500*----------------------------------------------------------------
054600 VALIDA-TIPO-DOC-IDADE.
054700*    REGRA DE NEGOCIO 2 - TIPO DE DOCUMENTO X IDADE. IGUAL AO
054800*    SMP020, SEM AS REGRAS DE DIAGNOSTICO.
054900*----------------------------------------------------------------
055000     MOVE "N" TO WS-ACHOU-TABELA.
055100     PERFORM CONFERE-TIPO-DOC THRU CONFERE-TIPO-DOC-FIM
055200         VARYING WS-IND FROM 1 BY 1
055300             UNTIL WS-IND > 7 OR ACHOU-TABELA.
055400     IF NAO-ACHOU-TABELA
055500         MOVE SPACES TO WS-LINHA-ERRO
055600         STRING "Usuario consecutivo " DELIMITED BY SIZE
055700                WSU-CONSEC-ED          DELIMITED BY SIZE
055800                " -> Tipo de documento invalido." DELIMITED BY
055900                SIZE
056000           INTO WS-LINHA-ERRO
056100         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM
056200         GO TO VALIDA-TIPO-DOC-IDADE-FIM.
056300*
056400     MOVE WSU-FEC-NASC-TXT TO WS-DATA-CAMPO.
056500     PERFORM VALIDA-FORMATO-DATA THRU VALIDA-FORMATO-DATA-FIM.
056600     MOVE WS-DATA-VALIDA-SW TO WS-NASCTO-VALIDO.
056700     IF NASCTO-VALIDO
056800         MOVE WS-DATA-ANO TO WS-NASC-ANO
056900         MOVE WS-DATA-MES TO WS-NASC-MES
057000         MOVE WS-DATA-DIA TO WS-NASC-DIA.
057100*
057200     MOVE WS-SRV-DATA-TXT TO WS-DATA-CAMPO.
057300     PERFORM VALIDA-FORMATO-DATA THRU VALIDA-FORMATO-DATA-FIM.
057400     MOVE WS-DATA-VALIDA-SW TO WS-ATEND-VALIDO.
057500     IF ATEND-VALIDO
057600         MOVE WS-DATA-ANO TO WS-ATEND-ANO
057700         MOVE WS-DATA-MES TO WS-ATEND-MES
057800         MOVE WS-DATA-DIA TO WS-ATEND-DIA.
057900*
058000     IF NOT NASCTO-VALIDO OR NOT ATEND-VALIDO
058100         MOVE SPACES TO WS-LINHA-ERRO
058200         STRING "Usuario consecutivo " DELIMITED BY SIZE
058300                WSU-CONSEC-ED          DELIMITED BY SIZE
058400                " -> No fue posible interpretar la fecha de "
058500                                       DELIMITED BY SIZE
058600                "nacimiento o la fecha de atencion."
058700                                       DELIMITED BY SIZE
058800           INTO WS-LINHA-ERRO
058900         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM
059000         GO TO VALIDA-TIPO-DOC-IDADE-FIM.
059100*
059200     PERFORM CALCULA-IDADE THRU CALCULA-IDADE-FIM.
059300     PERFORM CALCULA-DIAS-VIDA THRU CALCULA-DIAS-VIDA-FIM.
059400     MOVE WS-IDADE     TO WS-IDADE-ED.
059500     MOVE WS-DIAS-VIDA TO WS-DIAS-VIDA-ED.
059600     MOVE SPACES TO WS-SUGESTAO.
059700*
059800     IF WSU-TIPO-DOC = "MS" AND WS-DIAS-VIDA > 30
059900         MOVE "MS solo es valido hasta 30 dias de nacido."
060000              TO WS-SUGESTAO.
060100     IF WSU-TIPO-DOC = "RC" AND WS-IDADE >= 7
060200         MOVE "RC no es valido para edad mayor o igual a 7."
060300              TO WS-SUGESTAO.
060400     IF WSU-TIPO-DOC = "TI" AND (WS-IDADE < 7 OR WS-IDADE > 17)
060500         MOVE "TI solo es valido entre 7 y 17 anios de edad."
060600              TO WS-SUGESTAO.
060700     IF WSU-TIPO-DOC = "AS" AND WS-IDADE <= 17
060800         MOVE "AS no es valido para edad menor o igual a 17."
060900              TO WS-SUGESTAO.
061000     IF WSU-TIPO-DOC = "CC" AND WS-IDADE < 18
061100         MOVE "CC no es valido para edad menor a 18."
061200              TO WS-SUGESTAO.
061300     IF WS-IDADE >= 18 AND (WSU-TIPO-DOC = "RC" OR
061400                             WSU-TIPO-DOC = "TI" OR
061500                             WSU-TIPO-DOC = "MS")
061600         MOVE "Para edad mayor o igual a 18 no se admite RC, "
061700              TO WS-SUGESTAO
061800         STRING WS-SUGESTAO DELIMITED BY SPACE
061900                "TI ni MS; verifique el tipo de documento."
062000                                       DELIMITED BY SIZE
062100           INTO WS-SUGESTAO.
062200*
062300     IF WS-SUGESTAO NOT = SPACES
062400         MOVE SPACES TO WS-LINHA-ERRO
062500         STRING "Usuario consecutivo " DELIMITED BY SIZE
062600                WSU-CONSEC-ED          DELIMITED BY SIZE
062700                " -> edad "            DELIMITED BY SIZE
062800                WS-IDADE-ED            DELIMITED BY SIZE
062900                " dias_vida "          DELIMITED BY SIZE
063000                WS-DIAS-VIDA-ED        DELIMITED BY SIZE
063100                " tipo_doc "           DELIMITED BY SIZE
063200                WSU-TIPO-DOC           DELIMITED BY SIZE
063300                ": "                   DELIMITED BY SIZE
063400                WS-SUGESTAO            DELIMITED BY SPACE
063500           INTO WS-LINHA-ERRO
063600         PERFORM GRAVA-LINHA THRU GRAVA-LINHA-FIM.
063700 VALIDA-TIPO-DOC-IDADE-FIM.
063800     EXIT.
063900*----------------------------------------------------------------
064000 CONFERE-TIPO-DOC.
064100*----------------------------------------------------------------
064200     IF TB-TIPO-DOC (WS-IND) = WSU-TIPO-DOC
064300         MOVE "S" TO WS-ACHOU-TABELA.
064400 CONFERE-TIPO-DOC-FIM.
064500     EXIT.
064600*----------------------------------------------------------------
064700 VALIDA-FORMATO-DATA.
064800*    VALIDA WS-DATA-CAMPO (10 POSICOES, FORMATO AAAA-MM-DD).
064900*----------------------------------------------------------------
065000     MOVE "S" TO WS-DATA-VALIDA-SW.
065100     IF WS-DATA-CAMPO = SPACES
065200         MOVE "N" TO WS-DATA-VALIDA-SW
065300         GO TO VALIDA-FORMATO-DATA-FIM.
065400     IF WS-DATA-CAMPO (1:1) NOT DIGITO-VALIDO
065500         MOVE "N" TO WS-DATA-VALIDA-SW
065600         GO TO VALIDA-FORMATO-DATA-FIM.
065700     IF WS-DATA-CAMPO (5:1) NOT = "-" OR
065800        WS-DATA-CAMPO (8:1) NOT = "-"
065900         MOVE "N" TO WS-DATA-VALIDA-SW
066000         GO TO VALIDA-FORMATO-DATA-FIM.
066100     IF WS-DATA-ANO NOT NUMERIC OR
066200        WS-DATA-MES NOT NUMERIC OR
066300        WS-DATA-DIA NOT NUMERIC
066400         MOVE "N" TO WS-DATA-VALIDA-SW.
066500 VALIDA-FORMATO-DATA-FIM.
066600     EXIT.
066700*----------------------------------------------------------------
066800 CALCULA-IDADE.
066900*    IDADE EM ANOS COMPLETOS ENTRE NASCIMENTO E ATENDIMENTO, POR
067000*    COMPARACAO DE COMPONENTES (SEM USAR FUNCAO INTRINSECA).
067100*----------------------------------------------------------------
067200     COMPUTE WS-IDADE = WS-ATEND-ANO - WS-NASC-ANO.
067300     IF WS-ATEND-MES < WS-NASC-MES
067400         SUBTRACT 1 FROM WS-IDADE.
067500     IF WS-ATEND-MES = WS-NASC-MES AND WS-ATEND-DIA < WS-NASC-DIA
067600         SUBTRACT 1 FROM WS-IDADE.
067700 CALCULA-IDADE-FIM.
067800     EXIT.
067900*----------------------------------------------------------------
068000 CALCULA-DIAS-VIDA.
068100*    DIAS DE VIDA = DIFERENCA EXATA DE DIAS ENTRE NASCIMENTO E
068200*    ATENDIMENTO, VIA NUMERO DE DIA JULIANO (FORMULA DE FLIEGEL
068300*    E VAN FLANDERN).
068400*----------------------------------------------------------------
068500     MOVE WS-NASC-ANO TO WS-JDN-ANO.
068600     MOVE WS-NASC-MES TO WS-JDN-MES.
068700     MOVE WS-NASC-DIA TO WS-JDN-DIA.
068800     PERFORM CALCULA-JDN THRU CALCULA-JDN-FIM.
068900     MOVE WS-JDN-RESULT TO WS-JDN-NASC.
069000     MOVE WS-ATEND-ANO TO WS-JDN-ANO.
069100     MOVE WS-ATEND-MES TO WS-JDN-MES.
069200     MOVE WS-ATEND-DIA TO WS-JDN-DIA.
069300     PERFORM CALCULA-JDN THRU CALCULA-JDN-FIM.
069400     MOVE WS-JDN-RESULT TO WS-JDN-ATEND.
069500     COMPUTE WS-DIAS-VIDA = WS-JDN-ATEND - WS-JDN-NASC.
069600 CALCULA-DIAS-VIDA-FIM.
069700     EXIT.
069800*----------------------------------------------------------------
069900 CALCULA-JDN.
070000*    NUMERO DE DIA JULIANO A PARTIR DE WS-JDN-ANO/MES/DIA.
070100*    DIVISOES INTEIRAS TRUNCADAS, COMO EM QUALQUER ARITMETICA
070200*    COBOL EM CAMPO INTEIRO.
070300*----------------------------------------------------------------
070400     COMPUTE WS-JDN-A = (WS-JDN-MES - 14) / 12.
070500     COMPUTE WS-JDN-T1 =
070600         1461 * (WS-JDN-ANO + 4800 + WS-JDN-A) / 4.
070700     COMPUTE WS-JDN-T2 =
070800         367 * (WS-JDN-MES - 2 - WS-JDN-A * 12) / 12.
070900     COMPUTE WS-JDN-T3 =
071000         3 * ((WS-JDN-ANO + 4900 + WS-JDN-A) / 100) / 4.
071100     COMPUTE WS-JDN-RESULT =
071200         WS-JDN-DIA - 32075 + WS-JDN-T1 + WS-JDN-T2 - WS-JDN-T3.
071300 CALCULA-JDN-FIM.
071400     EXIT.
071500*----------------------------------------------------------------
071600 R9-FECHAR-ARQUIVOS.
071700*----------------------------------------------------------------
071800     CLOSE FATURA USUARIO CONSULTA PROCEDIM.
071900 R9-FECHAR-ARQUIVOS-FIM.
072000     EXIT.
