000100*-----------------------------------------------------------------
000200*    RIPSTAB - TABELAS DE VALIDACAO EM MEMORIA (RIPS)
000300*    TIPOS DE DOCUMENTO DE IDENTIDADE ACEITOS E OS CONJUNTOS DE
000400*    DIAGNOSTICOS CID-10 USADOS NAS REGRAS DE FINALIDADE E DE
000500*    DIAGNOSTICO PRINCIPAL X RELACIONADO. MESMO ESQUEMA DE TABELA
000600*    "FILLER + REDEFINES + OCCURS" JA USADO NO CADASTRO DE MEDICOS
000700*    (TABESPECIALIDADE) E NO CADASTRO DE CONSULTAS (TABGENERO).
000800*-----------------------------------------------------------------
000900* 1997-08-18 ALR  CR-0812  TABELA DE TIPOS DE DOCUMENTO.            CR0812
001000* 1997-09-02 ALR  CR-0820  TABELAS DE DIAGNOSTICO PLANIF.FAMILIAR   CR0820
001100*                          E PRENATAL, CONFORME NORMA RIPS.
001200* 1998-06-15 ALR  CR-0870  TABELA DE DIAGNOSTICO PRINCIPAL VALIDO   CR0870
001300*                          P/ REGRA DE DIAGNOSTICO RELACIONADO.
001400*-----------------------------------------------------------------
001500 01  TAB-TIPO-DOC-X.
001600     03  FILLER                  PIC X(02) VALUE "CC".
001700     03  FILLER                  PIC X(02) VALUE "CE".
001800     03  FILLER                  PIC X(02) VALUE "PA".
001900     03  FILLER                  PIC X(02) VALUE "RC".
002000     03  FILLER                  PIC X(02) VALUE "TI".
002100     03  FILLER                  PIC X(02) VALUE "AS".
002200     03  FILLER                  PIC X(02) VALUE "MS".
002300 01  TAB-TIPO-DOC REDEFINES TAB-TIPO-DOC-X.
002400     05  TB-TIPO-DOC             PIC X(02) OCCURS 7 TIMES.
002500*
002600 01  TAB-DIAG-PLANIF-X.
002700     03  FILLER                  PIC X(04) VALUE "Z300".
002800     03  FILLER                  PIC X(04) VALUE "Z301".
002900     03  FILLER                  PIC X(04) VALUE "Z302".
003000     03  FILLER                  PIC X(04) VALUE "Z303".
003100     03  FILLER                  PIC X(04) VALUE "Z304".
003200     03  FILLER                  PIC X(04) VALUE "Z305".
003300     03  FILLER                  PIC X(04) VALUE "Z308".
003400     03  FILLER                  PIC X(04) VALUE "Z309".
003500     03  FILLER                  PIC X(04) VALUE "Z310".
003600     03  FILLER                  PIC X(04) VALUE "Z311".
003700     03  FILLER                  PIC X(04) VALUE "Z312".
003800     03  FILLER                  PIC X(04) VALUE "Z313".
003900     03  FILLER                  PIC X(04) VALUE "Z314".
004000     03  FILLER                  PIC X(04) VALUE "Z315".
004100     03  FILLER                  PIC X(04) VALUE "Z316".
004200     03  FILLER                  PIC X(04) VALUE "Z318".
004300     03  FILLER                  PIC X(04) VALUE "Z319".
004400 01  TAB-DIAG-PLANIF REDEFINES TAB-DIAG-PLANIF-X.
004500     05  TB-DIAG-PLANIF          PIC X(04) OCCURS 17 TIMES.
004600*
004700 01  TAB-DIAG-PRENATAL-X.
004800     03  FILLER                  PIC X(04) VALUE "Z320".
004900     03  FILLER                  PIC X(04) VALUE "Z321".
005000     03  FILLER                  PIC X(04) VALUE "Z33X".
005100     03  FILLER                  PIC X(04) VALUE "Z340".
005200     03  FILLER                  PIC X(04) VALUE "Z348".
005300     03  FILLER                  PIC X(04) VALUE "Z349".
005400     03  FILLER                  PIC X(04) VALUE "Z350".
005500     03  FILLER                  PIC X(04) VALUE "Z351".
005600     03  FILLER                  PIC X(04) VALUE "Z352".
005700     03  FILLER                  PIC X(04) VALUE "Z353".
005800     03  FILLER                  PIC X(04) VALUE "Z354".
005900     03  FILLER                  PIC X(04) VALUE "Z355".
006000     03  FILLER                  PIC X(04) VALUE "Z356".
006100     03  FILLER                  PIC X(04) VALUE "Z357".
006200     03  FILLER                  PIC X(04) VALUE "Z358".
006300     03  FILLER                  PIC X(04) VALUE "Z359".
006400     03  FILLER                  PIC X(04) VALUE "Z360".
006500     03  FILLER                  PIC X(04) VALUE "Z361".
006600     03  FILLER                  PIC X(04) VALUE "Z362".
006700     03  FILLER                  PIC X(04) VALUE "Z363".
006800     03  FILLER                  PIC X(04) VALUE "Z364".
006900     03  FILLER                  PIC X(04) VALUE "Z365".
007000     03  FILLER                  PIC X(04) VALUE "Z368".
007100     03  FILLER                  PIC X(04) VALUE "Z369".
007200 01  TAB-DIAG-PRENATAL REDEFINES TAB-DIAG-PRENATAL-X.
007300     05  TB-DIAG-PRENATAL        PIC X(04) OCCURS 24 TIMES.
007400*
007500 01  TAB-DIAG-PRINCIPAL-X.
007600     03  FILLER                  PIC X(04) VALUE "Z000".
007700     03  FILLER                  PIC X(04) VALUE "Z001".
007800     03  FILLER                  PIC X(04) VALUE "Z002".
007900     03  FILLER                  PIC X(04) VALUE "Z003".
008000     03  FILLER                  PIC X(04) VALUE "Z012".
008100     03  FILLER                  PIC X(04) VALUE "Z123".
008200     03  FILLER                  PIC X(04) VALUE "Z125".
008300     03  FILLER                  PIC X(04) VALUE "Z299".
008400     03  FILLER                  PIC X(04) VALUE "Z300".
008500     03  FILLER                  PIC X(04) VALUE "Z304".
008600     03  FILLER                  PIC X(04) VALUE "Z305".
008700     03  FILLER                  PIC X(04) VALUE "Z308".
008800     03  FILLER                  PIC X(04) VALUE "Z309".
008900     03  FILLER                  PIC X(04) VALUE "Z316".
009000     03  FILLER                  PIC X(04) VALUE "Z318".
009100     03  FILLER                  PIC X(04) VALUE "Z321".
009200     03  FILLER                  PIC X(04) VALUE "Z340".
009300     03  FILLER                  PIC X(04) VALUE "Z348".
009400     03  FILLER                  PIC X(04) VALUE "Z349".
009500     03  FILLER                  PIC X(04) VALUE "Z350".
009600     03  FILLER                  PIC X(04) VALUE "Z351".
009700     03  FILLER                  PIC X(04) VALUE "Z352".
009800     03  FILLER                  PIC X(04) VALUE "Z353".
009900     03  FILLER                  PIC X(04) VALUE "Z354".
010000     03  FILLER                  PIC X(04) VALUE "Z355".
010100     03  FILLER                  PIC X(04) VALUE "Z356".
010200     03  FILLER                  PIC X(04) VALUE "Z357".
010300     03  FILLER                  PIC X(04) VALUE "Z358".
010400     03  FILLER                  PIC X(04) VALUE "Z359".
010500     03  FILLER                  PIC X(04) VALUE "Z390".
010600     03  FILLER                  PIC X(04) VALUE "Z391".
010700     03  FILLER                  PIC X(04) VALUE "Z392".
010800     03  FILLER                  PIC X(04) VALUE "Z762".
010900 01  TAB-DIAG-PRINCIPAL REDEFINES TAB-DIAG-PRINCIPAL-X.
011000     05  TB-DIAG-PRINCIPAL       PIC X(04) OCCURS 33 TIMES.
011100
