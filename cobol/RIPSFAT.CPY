000100*-----------------------------------------------------------------
000200*    RIPSFAT - LAYOUT DO REGISTRO DE FATURA (CABECALHO)
000300*    UM REGISTRO POR FATURA, ARQUIVO SEQUENCIAL DE ENTRADA.
000400*-----------------------------------------------------------------
000500* 1997-08-04 ALR  CR-0801  LAYOUT INICIAL DA FATURA RIPS.           CR0801
000600* 1999-11-30 ALR  CR-0955  AJUSTE Y2K - SEM IMPACTO NESTE LAYOUT.   CR0955
000700*-----------------------------------------------------------------
000800 01  REG-FATURA.
000900     03  NUM-DOC-ID-OBLIGADO     PIC X(20).
001000     03  NUM-FATURA              PIC X(20).
001100     03  TIPO-NOTA               PIC X(02).
001200     03  NUM-NOTA                PIC X(20).
001300     03  FILLER                  PIC X(18).
