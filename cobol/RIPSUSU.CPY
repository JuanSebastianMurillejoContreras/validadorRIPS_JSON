000100*-----------------------------------------------------------------
000200*    RIPSUSU - LAYOUT DO REGISTRO DE USUARIO (PACIENTE)
000300*    VARIOS REGISTROS POR FATURA, AGRUPADOS POR NUM-FATURA E
000400*    ORDENADOS POR CONSECUTIVO.
000500*-----------------------------------------------------------------
000600* 1997-08-04 ALR  CR-0801  LAYOUT INICIAL DO USUARIO RIPS.          CR0801
000700* 1998-02-17 ALR  CR-0833  INCLUIDO GRUPO FECHA-NACTO-R P/ VALIDAR  CR0833
000800*                          TIPO DE DOCUMENTO X IDADE.
000900* 1999-11-30 ALR  CR-0955  AJUSTE Y2K - CAMPO DE DATA JA E AAAA-MM-DD.
001000*-----------------------------------------------------------------
001100 01  REG-USUARIO.
001200     03  NUM-FATURA              PIC X(20).
001300     03  CONSECUTIVO              PIC 9(04).
001400     03  TIPO-DOC-IDENT          PIC X(02).
001500     03  NUM-DOC-IDENT           PIC X(20).
001600     03  TIPO-USUARIO            PIC X(02).
001700     03  FECHA-NACIMIENTO        PIC X(10).
001800     03  FECHA-NACTO-N REDEFINES FECHA-NACIMIENTO.
001900         05  FN-ANO              PIC 9(04).
002000         05  FILLER              PIC X(01).
002100         05  FN-MES              PIC 9(02).
002200         05  FILLER              PIC X(01).
002300         05  FN-DIA              PIC 9(02).
002400     03  COD-SEXO                PIC X(01).
002500     03  COD-PAIS-RESIDENCIA     PIC X(03).
002600     03  COD-MUN-RESIDENCIA      PIC X(05).
002700     03  COD-ZONA-RESIDENCIA     PIC X(02).
002800     03  INCAPACIDAD             PIC X(02).
002900     03  COD-PAIS-ORIGEN         PIC X(03).
003000     03  FILLER                  PIC X(26).
