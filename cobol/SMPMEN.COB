000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SMPMEN.
000300 AUTHOR. ANTONIO LUIZ REIS.
000400 INSTALLATION. FATEC ZONA LESTE - NUCLEO DE PROCESSAMENTO.
000500 DATE-WRITTEN. 08/04/1997.
000600 DATE-COMPILED. 08/04/1997.
000700 SECURITY. USO RESTRITO AO SETOR DE FATURAMENTO EM SAUDE.
000800*----------------------------------------------------------------
000900*    SMPMEN - MENU DO SISTEMA DE VALIDACAO DE FATURAS RIPS.
001000*    CHAMA POR CALL DINAMICO O PROGRAMA DE VALIDACAO ESCOLHIDO,
001100*    MESMA TECNICA DE TABELA TAB-PROGR/CALL W-PROGR DO MENU DO
001200*    CADASTRO DE MEDICOS.
001300*----------------------------------------------------------------
001400*    HISTORICO DE ALTERACOES
001500*----------------------------------------------------------------
001600* 1997-08-04 ALR  CR-0801  VERSAO INICIAL, COM AS 15 OPCOES DO      CR0801
001700*                          CADASTRO DE MEDICOS.
001800* 1997-08-06 ALR  CR-0802  TROCADAS AS 15 OPCOES ANTIGAS PELAS      CR0802
001900*                          DUAS OPCOES DE VALIDACAO RIPS (SMP020
002000*                          E SMP021); TABELA TAB-PROGR REDUZIDA.
002100* 2000-03-14 CBS  CR-0961  RETIRADA A REGRA "DECIMAL-POINT IS       CR0961
002200*                          COMMA" DA CONFIGURACAO, SEM USO NESTE
002300*                          MENU (NAO HA CAMPO NUMERICO EDITADO
002400*                          COM VIRGULA NA TELA).
002500* 2001-07-02 EFN  CR-1004  MENSAGEM DE ERRO DE CHAMADA AMPLIADA     CR1004
002600*                          PARA CITAR O NOME DO PROGRAMA CHAMADO.
002700*----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200*----------------------------------------------------------------
003300 DATA DIVISION.
003400*----------------------------------------------------------------
003500 WORKING-STORAGE SECTION.
003600 01  W-CONT                  PIC 9(04) COMP VALUE ZEROS.
003700 01  W-OPCAO                 PIC 9(02) VALUE ZEROS.
003800 01  ST-ERRO                 PIC X(02) VALUE "00".
003900 01  MENS                    PIC X(50) VALUE SPACES.
004000 01  MENS-R REDEFINES MENS.
004100     03  MENS-TEXTO          PIC X(45).
004200     03  FILLER              PIC X(05).
004300 01  LIMPA                   PIC X(50) VALUE SPACES.
004400 01  W-PROGR                 PIC X(06) VALUE SPACES.
004500 01  W-PROGR-R REDEFINES W-PROGR.
004600     03  W-PROGR-PREF        PIC X(03).
004700     03  W-PROGR-NUM         PIC X(03).
004800*
004900 01  TAB-PROGR-R.
005000     03  FILLER              PIC X(06) VALUE "SMP020".
005100     03  FILLER              PIC X(06) VALUE "SMP021".
005200     03  FILLER              PIC X(06) VALUE "      ".
005300     03  FILLER              PIC X(06) VALUE "      ".
005400     03  FILLER              PIC X(06) VALUE "      ".
005500 01  TAB-PROGR REDEFINES TAB-PROGR-R.
005600     03  TAB-PROG            PIC X(06) OCCURS 5 TIMES.
005700*----------------------------------------------------------------
005800* ROTINA DE TELA
005900*----------------------------------------------------------------
006000 SCREEN SECTION.
006100 01  SMTMEN.
006200     05  BLANK SCREEN.
006300     05  LINE 02  COLUMN 01
006400         VALUE  "                        VALIDACION DE".
006500     05  LINE 02  COLUMN 40
006600         VALUE  "FACTURAS RIPS".
006700     05  LINE 05  COLUMN 01
006800         VALUE  "                1  - VALIDAR FACTURA -".
006900     05  LINE 05  COLUMN 41
007000         VALUE  " PERFIL PYP / GENERAL".
007100     05  LINE 06  COLUMN 01
007200         VALUE  "                2  - VALIDAR FACTURA -".
007300     05  LINE 06  COLUMN 41
007400         VALUE  " PERFIL DE MORBILIDAD".
007500     05  LINE 21  COLUMN 01
007600         VALUE  "                             OPCAO :".
007700     05  LINE 21  COLUMN 41
007800         VALUE  " ( 00 - ENCERRA )".
007900     05  LINE 23  COLUMN 01
008000         VALUE  " MENSAGEM :".
008100     05  T-OPCAO
008200         LINE 21  COLUMN 38  PIC 9(02)
008300         USING  W-OPCAO
008400         HIGHLIGHT.
008500*----------------------------------------------------------------
008600 PROCEDURE DIVISION.
008700 INICIO.
008800*----------------------------------------------------------------
008900* ROTINA DE SELECAO NIVEL1
009000*----------------------------------------------------------------
009100 NIVEL1.
009200     DISPLAY SMTMEN.
009300
009400     ACCEPT T-OPCAO.
009500     IF W-OPCAO = 00
009600                GO TO ROT-FIM.
009700     IF W-OPCAO > 5
009800           MOVE "*** FUNCAO NAO DISPONIVEL *** " TO MENS
009900           PERFORM ROT-MENS THRU ROT-MENS-FIM
010000           GO TO NIVEL1.
010100     MOVE TAB-PROG(W-OPCAO) TO W-PROGR
010200     IF W-PROGR = SPACES
010300           MOVE "*** FUNCAO NAO IMPLEMENTADA *** " TO MENS
010400           PERFORM ROT-MENS THRU ROT-MENS-FIM
010500           GO TO NIVEL1.
010600
010700 ROT-EXEC.
010800     CALL W-PROGR ON OVERFLOW
010900        MOVE "* ERRO NA CHAMADA DO PROGRAMA " TO MENS
011000        STRING MENS DELIMITED BY SPACE
011100               W-PROGR DELIMITED BY SPACE
011200               " *" DELIMITED BY SIZE
011300          INTO MENS
011400        PERFORM ROT-MENS THRU ROT-MENS-FIM
011500        GO TO ROT-EXEC1.
011600     CANCEL W-PROGR.
011700*
011800 ROT-EXEC1.
011900     GO TO NIVEL1.
012000*----------------------------------------------------------------
012100* ROTINA DE FIM
012200*----------------------------------------------------------------
012300 ROT-FIM.
012400     EXIT PROGRAM.
012500 ROT-FIM1.
012600     DISPLAY (01, 01) ERASE.
012700     STOP RUN.
012800*----------------------------------------------------------------
012900* ROTINA DE MENSAGEM
013000*----------------------------------------------------------------
013100 ROT-MENS.
013200     MOVE ZEROS TO W-CONT.
013300 ROT-MENS1.
013400     DISPLAY (23 12) MENS.
013500 ROT-MENS2.
013600     ADD 1 TO W-CONT
013700     IF W-CONT < 3000
013800        GO TO ROT-MENS2
013900     ELSE
014000        DISPLAY (23 12) LIMPA.
014100 ROT-MENS-FIM.
014200*
014300*---------------------*** FIM DE PROGRAMA ***--------------------*
